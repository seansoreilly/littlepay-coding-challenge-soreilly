000100*-----------------------------------------------------------*
000200* TXFCMWS.CPYBK                                             *
000300* COMMON WORK STORAGE FOR THE TXF (TRANSIT FARE) SUBSYSTEM. *
000400* COPY THIS INTO EVERY TXFxxxx PROGRAM - SAME ROLE ASCMWS   *
000500* PLAYS ON THE TRF SUBSYSTEM.                                *
000600*-----------------------------------------------------------*
000700* AMENDMENT HISTORY:
000800*-----------------------------------------------------------*
000900* TXF001  14/02/2024 RDW   - INITIAL VERSION FOR FARE
001000*                            RECONCILIATION BATCH - TICKET
001100*                            FARE-1001
001200*-----------------------------------------------------------*
001300 01  WK-C-COMMON-AREA.
001400 05  WK-C-FILE-STATUS              PIC X(02) VALUE "00".
001500     88  WK-C-SUCCESSFUL                 VALUE "00".
001600     88  WK-C-END-OF-FILE                VALUE "10".
001700     88  WK-C-RECORD-NOT-FOUND           VALUE "23" "35".
001800 05  WK-C-RUN-DTE                  PIC 9(08) VALUE ZERO.
001900 05  WK-C-RUN-TIM                  PIC 9(06) VALUE ZERO.
002000 05  FILLER                        PIC X(10) VALUE SPACES.
