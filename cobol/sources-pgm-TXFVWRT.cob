000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TXFVWRT.
000500 AUTHOR.         R DCRUZ.
000600 INSTALLATION.   TRANSIT SETTLEMENT BACK OFFICE.
000700 DATE-WRITTEN.   12 MAR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  CALLED ROUTINE - WRITES THE SETTLED TRIP TABLE
001200*               OUT TO THE TRIPSOUT SETTLEMENT FILE, ONE ROW PER
001300*               TRIP, WITH A HEADING ROW FIRST.  AN INCOMPLETE
001400*               TRIP IS WRITTEN WITH ITS FINISHED TIME AND STOP
001500*               LEFT BLANK.
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* TAG    DATE       DEV   DESCRIPTION
002000*----------------------------------------------------------------*
002100* (NONE) 12/03/1985 RDC   - INITIAL VERSION.  WROTE A FIXED-
002200*                           WIDTH SETTLEMENT EXTRACT FOR THE
002300*                           OVERNIGHT TAPE RUN.
002400* (NONE) 30/07/1990 KLM   - CHANGED TO COMMA-DELIMITED OUTPUT TO
002500*                           MATCH THE NEW TICKET-OFFICE PC LOAD.
002600* Y2K01  08/09/1998 KLM   - YEAR 2000 REMEDIATION - 4-DIGIT YEAR
002700*                           IN THE DATE/TIME COLUMNS.
002800* FARE-0914 30/06/2011 PSN - PAN COLUMN REPLACES THE OLD
002900*                           MAGSTRIPE PUNCH ID COLUMN.
003000* FARE-1001 14/02/2024 RDW - SPLIT OUT OF TXFDRV INTO ITS OWN
003100*                           CALLED ROUTINE.
003150* FARE-1036 09/08/2026 RDW - COLUMN ORDER ON THE SETTLEMENT ROW
003160*                           REALIGNED TO MATCH THE RECONCILED
003170*                           LAYOUT AGREED WITH THE CLEARING HOUSE
003180*                           (STARTED/FINISHED FIRST, PAN LAST) AND
003190*                           THE DURATIONSECS COLUMN - DROPPED BY
003195*                           MISTAKE WHEN THIS ROUTINE WAS SPLIT
003197*                           OUT OF TXFDRV - IS NOW WRITTEN.
003198* FARE-1041 09/08/2026 RDW - WK-W-CHG-LEAD/WK-W-DUR-LEAD MOVED TO
003199*                           77-LEVEL ITEMS - SCRATCH COUNTERS.
003200* FARE-1044 09/08/2026 RDW - COMPANYID/BUSID/PAN WERE BEING CUT
003202*                           OFF AT THEIR OWN EMBEDDED BLANK BY
003204*                           DELIMITED BY SPACE.  NOW TRIMMED BY AN
003206*                           EXPLICIT TRAILING-SPACE COUNT INSTEAD.
003240*----------------------------------------------------------------*
003340 EJECT
003440*****************************************************************
003540 ENVIRONMENT DIVISION.
003640*****************************************************************
003740 CONFIGURATION SECTION.
003840 SOURCE-COMPUTER.  IBM-AS400.
003940 OBJECT-COMPUTER.  IBM-AS400.
004040 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA
004140                     I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004240                     UPSI-0 IS UPSI-SWITCH-0
004340                         ON STATUS IS U0-ON
004440                         OFF STATUS IS U0-OFF.
004540*
004640 INPUT-OUTPUT SECTION.
004740 FILE-CONTROL.
004840     SELECT TRIPSOUT ASSIGN TO TRIPSOUT
004940            ORGANIZATION IS LINE SEQUENTIAL
005040            FILE STATUS  IS WK-C-FILE-STATUS.
005140*
005240*****************************************************************
005340 DATA DIVISION.
005440*****************************************************************
005540 FILE SECTION.
005640***************
005740 FD  TRIPSOUT
005840     LABEL RECORDS ARE OMITTED
005940     RECORD CONTAINS 150 CHARACTERS
006040     DATA RECORD IS WK-R-TRIPSOUT-RECORD.
006140 01  WK-R-TRIPSOUT-RECORD.
006240     05  WK-R-TRIPSOUT-TEXT         PIC X(145).
006340     05  FILLER                     PIC X(005).
006440*
006540 WORKING-STORAGE SECTION.
006640*****************************************************************
006740 01  WK-W-BANNER                    PIC X(24) VALUE
006840     "** PROGRAM TXFVWRT  **".
006940 01  WK-W-BANNER-PARTS REDEFINES WK-W-BANNER.
007040     05  FILLER                     PIC X(11).
007140     05  WK-W-BANNER-PGMNAME        PIC X(08).
007240     05  FILLER                     PIC X(05).
007340*
007440* ------------------ PROGRAM WORKING STORAGE -------------------*
007540     COPY TXFCMWS.
007640*
007740 01  WK-W-WORK.
007840     05  WK-W-IX                    PIC S9(05) COMP VALUE ZERO.
007940     05  WK-W-LINE-LEN              PIC S9(04) COMP VALUE ZERO.
008040     05  WK-W-PTR                   PIC S9(04) COMP VALUE ZERO.
008140     05  FILLER                     PIC X(05).
008240*
008340 01  WK-W-CHARGE-EDIT               PIC ---,---,--9.99.
008440 01  WK-W-CHARGE-EDIT-PARTS REDEFINES WK-W-CHARGE-EDIT.
008540     05  FILLER                     PIC X(11).
008640     05  WK-W-CHARGE-EDIT-LAST3     PIC X(03).
008690*
008700*    FARE-1041 - THESE TWO ARE SCRATCH EDIT-COUNTERS, NOT PART OF
008710*    ANY RECORD - CARRIED AS 77-LEVEL ITEMS RATHER THAN ONE-OFF 01S.
008720 77  WK-W-CHG-LEAD                  PIC S9(02) COMP VALUE ZERO.   FARE1041
008800 01  WK-W-DURATION-EDIT             PIC -(8)9.                    FARE1036
008810 77  WK-W-DUR-LEAD                  PIC S9(02) COMP VALUE ZERO.   FARE1041
008820*                                                                 FARE1044
008822*    FARE-1044 - COMPANYID/BUSID/PAN MUST BE CARRIED THROUGH      FARE1044
008824*    VERBATIM, INCLUDING ANY EMBEDDED BLANK - A DELIMITED BY      FARE1044
008826*    SPACE WOULD CUT THEM OFF AT THEIR OWN FIRST BLANK.  THESE    FARE1044
008828*    HOLD THE TRAILING-SPACE COUNT SO THE STRING BELOW CAN USE    FARE1044
008830*    DELIMITED BY SIZE OVER THE TRIMMED LENGTH INSTEAD.           FARE1044
008832 77  WK-W-COMP-TRAIL                PIC S9(02) COMP VALUE ZERO.   FARE1044
008834 77  WK-W-BUS-TRAIL                 PIC S9(02) COMP VALUE ZERO.   FARE1044
008836 77  WK-W-PAN-TRAIL                 PIC S9(02) COMP VALUE ZERO.   FARE1044
008840*
008940 01  WK-W-STARTED-TEXT              PIC X(19) VALUE SPACES.
009040 01  WK-W-STARTED-TEXT-PARTS REDEFINES WK-W-STARTED-TEXT.
009140     05  WK-W-STARTED-DATE-PART     PIC X(10).
009240     05  FILLER                     PIC X(09).
009340*
009440 01  WK-W-FINISHED-TEXT             PIC X(19) VALUE SPACES.
009540*
009640 01  WK-W-STATUS-TEXT               PIC X(10) VALUE SPACES.
009740*
009840 LINKAGE SECTION.
009940*****************
010040     COPY WRTCTL.
010140*
010240     COPY TXFTRP.
010340*
010440 EJECT
010540*****************************************************************
010640 PROCEDURE DIVISION USING WK-C-WRTCTL-RECORD                      FARE1001
010740                           WK-TRIP-TABLE.                         FARE1001
010840*****************************************************************
010940 MAIN-MODULE.
011040     MOVE "TXFVWRT"            TO WK-W-BANNER-PGMNAME.
011140     MOVE "00"                 TO WK-C-WRTCTL-RETURN-CD.
011240     MOVE ZERO                 TO WK-C-WRTCTL-ROWS-WRITTEN.
011340*
011440     PERFORM A000-WRITE-TRIPS-FILE
011540        THRU A099-WRITE-TRIPS-FILE-EX.
011640*
011740     PERFORM Z000-END-PROGRAM-ROUTINE
011840        THRU Z999-END-PROGRAM-ROUTINE-EX.
011940     EXIT PROGRAM.
012040*
012140*-------------------------------------------------------------*
012240 A000-WRITE-TRIPS-FILE.
012340*-------------------------------------------------------------*
012440     OPEN OUTPUT TRIPSOUT.
012540     IF  NOT WK-C-SUCCESSFUL
012640         DISPLAY "TXFVWRT - OPEN FILE ERROR - TRIPSOUT"
012740         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012840         MOVE "92" TO WK-C-WRTCTL-RETURN-CD
012940         GO TO A099-WRITE-TRIPS-FILE-EX.
013040*
013140     MOVE
013240         "Started,Finished,DurationSecs,FromStopId,ToStopId,Charg
013290-        "eAmount,CompanyId,BusId,PAN,Status"
013340         TO WK-R-TRIPSOUT-TEXT.
013440     WRITE WK-R-TRIPSOUT-RECORD.
013540*
013640     PERFORM B000-WRITE-ONE-TRIP
013740        THRU B099-WRITE-ONE-TRIP-EX
013840        VARYING WK-W-IX FROM 1 BY 1
013940        UNTIL WK-W-IX > WK-TRIP-CTR.
014040*
014140     CLOSE TRIPSOUT.
014240 A099-WRITE-TRIPS-FILE-EX.
014340     EXIT.
014440*
014540*-------------------------------------------------------------*
014640 B000-WRITE-ONE-TRIP.
014740*-------------------------------------------------------------*
014840     PERFORM C100-EDIT-STARTED-DTE-TIME
014940        THRU C199-EDIT-STARTED-DTE-TIME-EX.
015040*
015140     IF  WK-TRIP-FIN-PRESENT(WK-W-IX)
015240         PERFORM C200-EDIT-FINISHED-DTE-TIME
015340            THRU C299-EDIT-FINISHED-DTE-TIME-EX
015440     ELSE
015540         MOVE SPACES TO WK-W-FINISHED-TEXT.
015640*
015740     MOVE WK-TRIP-CHARGE-AMT(WK-W-IX) TO WK-W-CHARGE-EDIT.
015840*
015940     EVALUATE TRUE
016040         WHEN WK-TRIP-COMPLETED(WK-W-IX)
016140             MOVE "COMPLETED" TO WK-W-STATUS-TEXT
016240         WHEN WK-TRIP-INCOMPLETE(WK-W-IX)
016340             MOVE "INCOMPLETE" TO WK-W-STATUS-TEXT
016440         WHEN OTHER
016540             MOVE "CANCELLED" TO WK-W-STATUS-TEXT
016640     END-EVALUATE.
016740*
016840     PERFORM C300-BUILD-OUTPUT-LINE
016940        THRU C399-BUILD-OUTPUT-LINE-EX.
017040*
017140     WRITE WK-R-TRIPSOUT-RECORD.
017240     ADD 1 TO WK-C-WRTCTL-ROWS-WRITTEN.
017340 B099-WRITE-ONE-TRIP-EX.
017440     EXIT.
017540*
017640*-------------------------------------------------------------*
017740 C100-EDIT-STARTED-DTE-TIME.
017840*-------------------------------------------------------------*
017940     MOVE SPACES TO WK-W-STARTED-TEXT.
018040     STRING WK-TRIP-STR-DD(WK-W-IX)   DELIMITED BY SIZE
018140            "-"                       DELIMITED BY SIZE
018240            WK-TRIP-STR-MM(WK-W-IX)   DELIMITED BY SIZE
018340            "-"                       DELIMITED BY SIZE           Y2K01   
018440            WK-TRIP-STR-YYYY(WK-W-IX) DELIMITED BY SIZE
018540            " "                       DELIMITED BY SIZE
018640            WK-TRIP-STR-HH(WK-W-IX)   DELIMITED BY SIZE
018740            ":"                       DELIMITED BY SIZE
018840            WK-TRIP-STR-MI(WK-W-IX)   DELIMITED BY SIZE
018940            ":"                       DELIMITED BY SIZE
019040            WK-TRIP-STR-SS(WK-W-IX)   DELIMITED BY SIZE
019140       INTO WK-W-STARTED-TEXT
019240     END-STRING.
019340 C199-EDIT-STARTED-DTE-TIME-EX.
019440     EXIT.
019540*
019640*-------------------------------------------------------------*
019740 C200-EDIT-FINISHED-DTE-TIME.
019840*-------------------------------------------------------------*
019940     MOVE SPACES TO WK-W-FINISHED-TEXT.
020040     STRING WK-TRIP-FIN-DD(WK-W-IX)   DELIMITED BY SIZE
020140            "-"                       DELIMITED BY SIZE
020240            WK-TRIP-FIN-MM(WK-W-IX)   DELIMITED BY SIZE
020340            "-"                       DELIMITED BY SIZE
020440            WK-TRIP-FIN-YYYY(WK-W-IX) DELIMITED BY SIZE
020540            " "                       DELIMITED BY SIZE
020640            WK-TRIP-FIN-HH(WK-W-IX)   DELIMITED BY SIZE
020740            ":"                       DELIMITED BY SIZE
020840            WK-TRIP-FIN-MI(WK-W-IX)   DELIMITED BY SIZE
020940            ":"                       DELIMITED BY SIZE
021040            WK-TRIP-FIN-SS(WK-W-IX)   DELIMITED BY SIZE
021140       INTO WK-W-FINISHED-TEXT
021240     END-STRING.
021340 C299-EDIT-FINISHED-DTE-TIME-EX.
021440     EXIT.
021540*
021640*-------------------------------------------------------------*
021740 C300-BUILD-OUTPUT-LINE.
021840*    BUILDS THE CSV ROW IN TWO PIECES, APPENDING WITH THE SAME
021940*    POINTER, SO THE FINISHED COLUMN CAN BE LEFT TRULY EMPTY
022040*    (NOT 19 BLANKS) WHEN THE TRIP NEVER TAPPED OFF - A PLAIN
022140*    DELIMITED BY SIZE CANNOT DROP THAT COLUMN AND A DELIMITED
022240*    BY SPACE WOULD CUT THE REAL DATE/TIME OFF AT ITS OWN
022340*    EMBEDDED BLANK.  FARE-1036 REORDERED THE COLUMNS TO
022360*    STARTED/FINISHED/DURATIONSECS/...../PAN/STATUS AND ADDED
022380*    THE DURATIONSECS EDIT THE SAME WAY CHARGEAMOUNT IS EDITED.
022400*    FARE-1044 - COMPANYID/BUSID/PAN USE A TRAILING-SPACE COUNT   FARE1044
022420*    AND DELIMITED BY SIZE, NOT DELIMITED BY SPACE - THOSE THREE  FARE1044
022430*    COLUMNS MUST GO THROUGH VERBATIM, EVEN IF ONE HAS AN EMBEDDEDFARE1044
022435*    BLANK OF ITS OWN.                                            FARE1044
022440*-------------------------------------------------------------*
022540     MOVE SPACES TO WK-R-TRIPSOUT-TEXT.
022640     MOVE 1 TO WK-W-PTR.
022740     STRING WK-W-STARTED-TEXT             DELIMITED BY SIZE       FARE1036
022840            ","                           DELIMITED BY SIZE
023540       INTO WK-R-TRIPSOUT-TEXT
023640       WITH POINTER WK-W-PTR
023740     END-STRING.
023840*
023940     IF  WK-TRIP-FIN-PRESENT(WK-W-IX)
024040         STRING WK-W-FINISHED-TEXT        DELIMITED BY SIZE
024140            INTO WK-R-TRIPSOUT-TEXT
024240            WITH POINTER WK-W-PTR
024340         END-STRING.
024440*
024540     MOVE ZERO TO WK-W-CHG-LEAD.
024640     INSPECT WK-W-CHARGE-EDIT TALLYING WK-W-CHG-LEAD
024740             FOR LEADING SPACE.
024760     MOVE ZERO TO WK-W-DUR-LEAD.                                  FARE1036
024780     INSPECT WK-W-DURATION-EDIT TALLYING WK-W-DUR-LEAD            FARE1036
024800             FOR LEADING SPACE.                                   FARE1036
024802     MOVE ZERO TO WK-W-COMP-TRAIL.                                FARE1044
024804     INSPECT WK-TRIP-COMPANY-ID(WK-W-IX) TALLYING WK-W-COMP-TRAIL FARE1044
024806             FOR TRAILING SPACE.                                  FARE1044
024808     IF  WK-W-COMP-TRAIL > 19                                     FARE1044
024810         MOVE 19 TO WK-W-COMP-TRAIL.                              FARE1044
024812     MOVE ZERO TO WK-W-BUS-TRAIL.                                 FARE1044
024814     INSPECT WK-TRIP-BUS-ID(WK-W-IX) TALLYING WK-W-BUS-TRAIL      FARE1044
024816             FOR TRAILING SPACE.                                  FARE1044
024818     IF  WK-W-BUS-TRAIL > 19                                      FARE1044
024820         MOVE 19 TO WK-W-BUS-TRAIL.                               FARE1044
024822     MOVE ZERO TO WK-W-PAN-TRAIL.                                 FARE1044
024824     INSPECT WK-TRIP-PAN(WK-W-IX) TALLYING WK-W-PAN-TRAIL         FARE1044
024826             FOR TRAILING SPACE.                                  FARE1044
024828     IF  WK-W-PAN-TRAIL > 19                                      FARE1044
024830         MOVE 19 TO WK-W-PAN-TRAIL.                               FARE1044
024840     STRING ","                           DELIMITED BY SIZE
024860            WK-W-DURATION-EDIT(WK-W-DUR-LEAD + 1:)                FARE1036
024880                                           DELIMITED BY SIZE      FARE1036
024900            ","                           DELIMITED BY SIZE       FARE1036
024940            WK-TRIP-FROM-STOPID(WK-W-IX)   DELIMITED BY SPACE
025040            ","                           DELIMITED BY SIZE
025140            WK-TRIP-TO-STOPID(WK-W-IX)     DELIMITED BY SPACE
025240            ","                           DELIMITED BY SIZE
025340            "$"                           DELIMITED BY SIZE
025440            WK-W-CHARGE-EDIT(WK-W-CHG-LEAD + 1:) DELIMITED BY SIZE
025460            ","                           DELIMITED BY SIZE       FARE1036
025480            WK-TRIP-COMPANY-ID(WK-W-IX)                           FARE1044
025482                (1:20 - WK-W-COMP-TRAIL)   DELIMITED BY SIZE      FARE1044
025500            ","                           DELIMITED BY SIZE       FARE1036
025520            WK-TRIP-BUS-ID(WK-W-IX)                               FARE1044
025522                (1:20 - WK-W-BUS-TRAIL)    DELIMITED BY SIZE      FARE1044
025540            ","                           DELIMITED BY SIZE       FARE1036
025560            WK-TRIP-PAN(WK-W-IX)                                  FARE1044
025562                (1:20 - WK-W-PAN-TRAIL)    DELIMITED BY SIZE      FARE1044
025640            ","                           DELIMITED BY SIZE       FARE0914
025690            WK-W-STATUS-TEXT              DELIMITED BY SPACE
025740       INTO WK-R-TRIPSOUT-TEXT
025840       WITH POINTER WK-W-PTR
025940     END-STRING.
026040 C399-BUILD-OUTPUT-LINE-EX.
026140     EXIT.
026240*
026340 Z000-END-PROGRAM-ROUTINE.
026440     CONTINUE.
026540*
026640 Z999-END-PROGRAM-ROUTINE-EX.
026740     EXIT.
026840*
026940*****************************************************************
027040*************** END OF PROGRAM SOURCE - TXFVWRT *****************
027140*****************************************************************
