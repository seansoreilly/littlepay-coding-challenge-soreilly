000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TXFDRV.
000500 AUTHOR.         R DCRUZ.
000600 INSTALLATION.   TRANSIT SETTLEMENT BACK OFFICE.
000700 DATE-WRITTEN.   12 MAR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  OVERNIGHT BATCH DRIVER FOR THE FARECARD TRIP
001200*               RECONCILIATION RUN.  CALLS THE READER TO LOAD THE
001300*               TAP TABLE, THE PROCESSOR TO MATCH ON/OFF TAPS
001400*               INTO TRIPS AND PRICE THEM, AND THE WRITER TO
001500*               PRODUCE THE SETTLEMENT FILE.  RUNS EITHER FROM
001600*               THE OVERNIGHT JOB SCHEDULE OR ON DEMAND.
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* TAG    DATE       DEV   DESCRIPTION
002100*----------------------------------------------------------------*
002200* (NONE) 12/03/1985 RDC   - INITIAL VERSION.  DROVE THE MAG-
002300*                           STRIPE FARECARD PUNCH-MATCH BATCH
002400*                           (2-STOP PILOT LINE ONLY).
002500* (NONE) 04/11/1988 RDC   - THIRD STOP ADDED WHEN THE PILOT LINE
002600*                           WAS EXTENDED - STOP TABLE NOW HAS
002700*                           3 ENTRIES.
002800* (NONE) 19/02/1991 KLM   - BUS-ID AND COMPANY-ID PASSED THROUGH
002900*                           UNCHANGED NOW THAT A SECOND OPERATOR
003000*                           RUNS ON THE SAME LINE.
003100* Y2K01  08/09/1998 KLM   - YEAR 2000 REMEDIATION - TAP AND TRIP
003200*                           DATE FIELDS EXPANDED FROM 2-DIGIT TO
003300*                           4-DIGIT YEAR THROUGHOUT THE BATCH.
003400* (NONE) 22/01/2003 PSN   - CONSOLE PROGRESS LINE ADDED - TAPS
003500*                           READ / TRIPS WRITTEN COUNTS.
003600* FARE-0914 30/06/2011 PSN - MAGSTRIPE PUNCH IDS REPLACED BY
003700*                           CONTACTLESS PAN AS THE CARD KEY.
003800*                           READER/PROCESSOR INTERFACE RECORDS
003900*                           RESIZED - SEE TXFTAP AND TXFTRP.
004000* FARE-1001 14/02/2024 RDW - REWRITTEN TO CALL THE NEW TXFVRDR /
004100*                           TXFVPRC / TXFVWRT SPLIT (WAS ONE
004200*                           MONOLITHIC PARAGRAPH IN THIS PROGRAM
004300*                           UNTIL NOW).  NO FUNCTIONAL CHANGE TO
004400*                           THE SETTLEMENT RULES.
004410* FARE-1040 09/08/2026 RDW - Y900 NOW NAMES WHICH CALLED ROUTINE
004420*                           FAILED IN ITS ABEND MESSAGE, DRIVEN
004430*                           BY A STANDALONE SWITCH SET AT THE
004440*                           POINT OF EACH RETURN-CODE CHECK.
004500*----------------------------------------------------------------*
004600 EJECT
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900*****************************************************************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA
005400                     I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005500                     C01 IS TOP-OF-FORM
005600                     UPSI-0 IS UPSI-SWITCH-0
005700                         ON STATUS IS U0-ON
005800                         OFF STATUS IS U0-OFF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    NO FILES ARE OPENED BY THIS PROGRAM DIRECTLY - THE READER
006300*    AND WRITER OWN TAPSIN/TRIPSOUT.  THE DRIVER JUST CALLS.
006400*
006500*****************************************************************
006600 DATA DIVISION.
006700*****************************************************************
006800 FILE SECTION.
006900*
007000 WORKING-STORAGE SECTION.
007100*****************************************************************
007200 01  WK-D-BANNER                    PIC X(24) VALUE
007300     "** PROGRAM TXFDRV   **".
007400 01  WK-D-BANNER-PARTS REDEFINES WK-D-BANNER.
007500     05  FILLER                     PIC X(11).
007600     05  WK-D-BANNER-PGMNAME        PIC X(08).
007700     05  FILLER                     PIC X(05).
007800*
007900* ------------------ PROGRAM WORKING STORAGE -------------------*
008000     COPY TXFCMWS.
008100*
008200 01  WK-D-RUN-TOTALS.
008300     05  WK-D-RUN-RC-NUM            PIC 9(02) COMP VALUE ZERO.
008400     05  WK-D-RUN-RC-ALPHA REDEFINES WK-D-RUN-RC-NUM              FARE1001
008500                                     PIC X(02).
008600     05  WK-D-TAPS-READ             PIC S9(07) COMP VALUE ZERO.
008700     05  WK-D-TAPS-SKIPPED          PIC S9(07) COMP VALUE ZERO.
008800     05  WK-D-TRIPS-WRITTEN         PIC S9(05) COMP VALUE ZERO.
008900     05  WK-D-TRIPS-WRITTEN-ALPHA REDEFINES WK-D-TRIPS-WRITTEN    FARE1001
009000                                     PIC X(04).
009100     05  FILLER                     PIC X(05).
009150*
009160*    FARE-1040 - WHICH CALLED ROUTINE FAILED, FOR THE ABEND
009170*    MESSAGE.  STANDS ALONE, NOT PART OF ANY RECORD - 77-LEVEL.
009180 77  WK-D-FAILED-STEP-SW            PIC X(08) VALUE SPACES.       FARE1040
009190     88  WK-D-NO-STEP-FAILED               VALUE SPACES.          FARE1040
009200*
009300     COPY TXFTAP.
009400*
009500     COPY TXFTRP.
009600*
009700     COPY RDRCTL.
009800*
009900     COPY PRCCTL.
010000*
010100     COPY WRTCTL.
010200*
010300 EJECT
010400*****************************************************************
010500 PROCEDURE DIVISION.
010600*****************************************************************
010700 MAIN-MODULE.
010800     MOVE "TXFDRV"            TO WK-D-BANNER-PGMNAME.
010900     DISPLAY "TXFDRV - FARE SETTLEMENT RUN STARTING".
011000     PERFORM A000-RUN-THE-BATCH
011100        THRU A099-RUN-THE-BATCH-EX.
011200     PERFORM Z000-END-PROGRAM-ROUTINE
011300        THRU Z999-END-PROGRAM-ROUTINE-EX.
011400     DISPLAY "TXFDRV - FARE SETTLEMENT RUN COMPLETE".
011500     STOP RUN.
011600*
011700*-------------------------------------------------------------*
011800 A000-RUN-THE-BATCH.
011900*-------------------------------------------------------------*
012000     CALL "TXFVRDR" USING WK-C-RDRCTL-RECORD                      FARE1001
012100                           WK-TAP-TABLE.                          FARE1001
012200     IF  NOT WK-C-RDRCTL-OK
012300         DISPLAY "TXFDRV - TXFVRDR RETURNED "
012400                 WK-C-RDRCTL-RETURN-CD
012450         MOVE "TXFVRDR " TO WK-D-FAILED-STEP-SW                   FARE1040
012500         GO TO Y900-ABNORMAL-TERMINATION.
012600     MOVE WK-C-RDRCTL-ROWS-READ    TO WK-D-TAPS-READ.
012700     MOVE WK-C-RDRCTL-ROWS-SKIPPED TO WK-D-TAPS-SKIPPED.
012800*
012900     CALL "TXFVPRC" USING WK-C-PRCCTL-RECORD                      FARE1001
013000                           WK-TAP-TABLE
013100                           WK-TRIP-TABLE.
013200     IF  NOT WK-C-PRCCTL-OK
013300         DISPLAY "TXFDRV - TXFVPRC RETURNED "
013400                 WK-C-PRCCTL-RETURN-CD
013450         MOVE "TXFVPRC " TO WK-D-FAILED-STEP-SW                   FARE1040
013500         GO TO Y900-ABNORMAL-TERMINATION.
013600*
013700     CALL "TXFVWRT" USING WK-C-WRTCTL-RECORD                      FARE1001
013800                           WK-TRIP-TABLE.
013900     IF  NOT WK-C-WRTCTL-OK
014000         DISPLAY "TXFDRV - TXFVWRT RETURNED "
014100                 WK-C-WRTCTL-RETURN-CD
014150         MOVE "TXFVWRT " TO WK-D-FAILED-STEP-SW                   FARE1040
014200         GO TO Y900-ABNORMAL-TERMINATION.
014300     MOVE WK-C-WRTCTL-ROWS-WRITTEN  TO WK-D-TRIPS-WRITTEN.
014400*
014500     DISPLAY "TXFDRV - TAPS READ      = " WK-D-TAPS-READ.
014600     DISPLAY "TXFDRV - TAPS SKIPPED   = " WK-D-TAPS-SKIPPED.
014700     DISPLAY "TXFDRV - TRIPS WRITTEN  = " WK-D-TRIPS-WRITTEN.
014800*
014900 A099-RUN-THE-BATCH-EX.
015000     EXIT.
015100*
015200*-------------------------------------------------------------*
015300*                   PROGRAM SUBROUTINE                       *
015400*-------------------------------------------------------------*
015500 Y900-ABNORMAL-TERMINATION.
015520     IF  NOT WK-D-NO-STEP-FAILED                                  FARE1040
015540         DISPLAY "TXFDRV - FAILED STEP WAS " WK-D-FAILED-STEP-SW  FARE1040
015560     END-IF.                                                      FARE1040
015600     DISPLAY "TXFDRV - RUN ABENDED - SEE PRECEDING MESSAGE".
015700     MOVE 16 TO RETURN-CODE.
015800     PERFORM Z000-END-PROGRAM-ROUTINE
015900        THRU Z999-END-PROGRAM-ROUTINE-EX.
016000     STOP RUN.
016100*
016200 Z000-END-PROGRAM-ROUTINE.
016300*    NOTHING TO CLOSE - NO FILES ARE OPEN IN THIS PROGRAM.
016400     CONTINUE.
016500*
016600 Z999-END-PROGRAM-ROUTINE-EX.
016700     EXIT.
016800*
016900*****************************************************************
017000*************** END OF PROGRAM SOURCE - TXFDRV ******************
017100*****************************************************************
