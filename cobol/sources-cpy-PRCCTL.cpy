000100*-----------------------------------------------------------*
000200* PRCCTL.CPYBK - LINKAGE CONTROL RECORD FOR CALL "TXFVPRC"  *
000300*-----------------------------------------------------------*
000400* AMENDMENT HISTORY:
000500*-----------------------------------------------------------*
000600* TXF001  14/02/2024 RDW   - INITIAL VERSION - FARE-1001
000700*-----------------------------------------------------------*
000800 01  WK-C-PRCCTL-RECORD.
000900     05  WK-C-PRCCTL-RETURN-CD      PIC X(02) VALUE "00".
001000         88  WK-C-PRCCTL-OK               VALUE "00".
001100         88  WK-C-PRCCTL-PRICE-ERROR      VALUE "91".
001200     05  WK-C-PRCCTL-TRIPS-BUILT     PIC S9(05) COMP VALUE ZERO.
001300     05  FILLER                      PIC X(10) VALUE SPACES.
