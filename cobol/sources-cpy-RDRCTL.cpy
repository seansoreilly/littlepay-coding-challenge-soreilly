000100*-----------------------------------------------------------*
000200* RDRCTL.CPYBK - LINKAGE CONTROL RECORD FOR CALL "TXFVRDR"  *
000300*-----------------------------------------------------------*
000400* AMENDMENT HISTORY:
000500*-----------------------------------------------------------*
000600* TXF001  14/02/2024 RDW   - INITIAL VERSION - FARE-1001
000700*-----------------------------------------------------------*
000800 01  WK-C-RDRCTL-RECORD.
000900     05  WK-C-RDRCTL-RETURN-CD      PIC X(02) VALUE "00".
001000         88  WK-C-RDRCTL-OK               VALUE "00".
001100         88  WK-C-RDRCTL-FILE-ERROR       VALUE "90".
001200     05  WK-C-RDRCTL-ROWS-READ       PIC S9(07) COMP VALUE ZERO.
001300     05  WK-C-RDRCTL-ROWS-SKIPPED    PIC S9(07) COMP VALUE ZERO.
001400     05  WK-C-RDRCTL-ROWS-EDITED     PIC S9(05) COMP VALUE ZERO.
001500     05  FILLER                      PIC X(10) VALUE SPACES.
