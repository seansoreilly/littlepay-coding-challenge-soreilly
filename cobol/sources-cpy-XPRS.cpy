000100*-----------------------------------------------------------*
000200* XPRS.CPYBK - LINKAGE RECORD FOR CALL "TXFXPRS"            *
000300* REQUEST/REPLY PAIR - THE CALLING PROGRAM SETS MODE AND    *
000400* THE STOP(S), TXFXPRS FILLS IN THE FARE AMOUNT OR THE      *
000500* ERROR CODE.                                                *
000600*-----------------------------------------------------------*
000700* AMENDMENT HISTORY:
000800*-----------------------------------------------------------*
000900* TXF001  14/02/2024 RDW   - INITIAL VERSION - FARE-1001
001000*-----------------------------------------------------------*
001100 01  WK-C-XPRS-RECORD.
001200     05  WK-C-XPRS-INPUT.
001300         10  WK-C-XPRS-MODE          PIC X(01).
001400             88  WK-C-XPRS-MODE-FARE       VALUE "F".
001500             88  WK-C-XPRS-MODE-MAXFARE    VALUE "M".
001600         10  WK-C-XPRS-FROM-STOPID   PIC X(05).
001700         10  WK-C-XPRS-TO-STOPID     PIC X(05).
001800     05  WK-C-XPRS-OUTPUT.
001900         10  WK-C-XPRS-FARE-AMT      PIC S9(05)V99 COMP-3.
002000         10  WK-C-XPRS-ERROR-CD      PIC X(07) VALUE SPACES.
002100     05  FILLER                      PIC X(10) VALUE SPACES.
