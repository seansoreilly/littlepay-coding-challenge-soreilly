000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TXFVPRC.
000500 AUTHOR.         R DCRUZ.
000600 INSTALLATION.   TRANSIT SETTLEMENT BACK OFFICE.
000700 DATE-WRITTEN.   12 MAR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  CALLED ROUTINE - THE CORE OF THE SETTLEMENT RUN.
001200*               SORTS THE TAP TABLE INTO CARD/TIME SEQUENCE,
001300*               WALKS EACH CARD'S TAPS PAIRING ON-TAPS WITH THE
001400*               NEXT OFF-TAP, PRICES EACH TRIP THROUGH TXFXPRS,
001500*               AND SORTS THE RESULTING TRIP TABLE INTO START-
001600*               TIME SEQUENCE FOR THE WRITER.
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* TAG    DATE       DEV   DESCRIPTION
002100*----------------------------------------------------------------*
002200* (NONE) 12/03/1985 RDC   - INITIAL VERSION.  SIMPLE ON/OFF PUNCH
002300*                           PAIRING FOR THE 2-STOP PILOT LINE.
002400* (NONE) 04/11/1988 RDC   - THIRD STOP ADDED - FARE LOOKUP NOW A
002500*                           TABLE SEARCH RATHER THAN ONE FIXED
002600*                           AMOUNT.
002700* (NONE) 19/02/1991 KLM   - AN ON-TAP WITH NO MATCHING OFF-TAP IS
002800*                           NOW CARRIED TO END OF DAY AS AN
002900*                           OPEN TRIP INSTEAD OF BEING DROPPED.
003000* Y2K01  08/09/1998 KLM   - YEAR 2000 REMEDIATION - SORT KEYS
003100*                           REBUILT ON THE 4-DIGIT YEAR.
003200* (NONE) 22/01/2003 PSN   - MAX-FARE LOOKUP ADDED FOR THE CASE
003300*                           WHERE A CARD TAPS ON TWICE RUNNING -
003400*                           PASSENGER IS CHARGED THE WORST CASE.
003500* FARE-0914 30/06/2011 PSN - KEYED ON CONTACTLESS PAN INSTEAD OF
003600*                           THE OLD MAGSTRIPE PUNCH ID.
003700* FARE-1001 14/02/2024 RDW - SPLIT OUT OF TXFDRV INTO ITS OWN
003800*                           CALLED ROUTINE.
003900* FARE-1033 02/05/2024 RDW - TAP-TABLE SORT NOW BREAKS TIES ON
004000*                           ORIGINAL READ SEQUENCE SO REPEAT
004100*                           RUNS AGAINST THE SAME EXTRACT ALWAYS
004200*                           PRODUCE THE SAME TRIP TABLE.
004210* FARE-1034 09/08/2026 RDW - AN ON TAP SUPERSEDED BY A SECOND ON
004220*                           BEFORE ANY OFF ARRIVED WAS BEING
004230*                           CLOSED OUT AS CANCELLED WITH A ZERO
004240*                           CHARGE.  CORRECTED - IT IS NOW AN
004250*                           INCOMPLETE TRIP, CHARGED THE MAX
004260*                           FARE FROM THE OPEN STOP, SAME AS A
004270*                           TRAILING OPEN ON AT END OF CARD.
004280* FARE-1035 09/08/2026 RDW - THE RETURN CODE FROM TXFXPRS WAS
004290*                           NEVER LOOKED AT - A "NO FARE EXISTS"
004300*                           DATA ERROR ON A FARE LOOKUP WENT
004310*                           STRAIGHT THROUGH UNDETECTED.  BOTH
004320*                           CALLING PARAGRAPHS NOW CHECK IT AND
004330*                           SET WK-C-PRCCTL-PRICE-ERROR.
004340*----------------------------------------------------------------*
004400 EJECT
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*****************************************************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA
005200                     I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005300                     UPSI-0 IS UPSI-SWITCH-0
005400                         ON STATUS IS U0-ON
005500                         OFF STATUS IS U0-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    NO FILES ARE OPENED BY THIS PROGRAM - IT WORKS ENTIRELY ON
006000*    THE TAP AND TRIP TABLES PASSED IN BY THE DRIVER.
006100*
006200*****************************************************************
006300 DATA DIVISION.
006400*****************************************************************
006500 FILE SECTION.
006600*
006700 WORKING-STORAGE SECTION.
006800*****************************************************************
006900 01  WK-P-BANNER                    PIC X(24) VALUE
007000     "** PROGRAM TXFVPRC  **".
007100 01  WK-P-BANNER-PARTS REDEFINES WK-P-BANNER.
007200     05  FILLER                     PIC X(11).
007300     05  WK-P-BANNER-PGMNAME        PIC X(08).
007400     05  FILLER                     PIC X(05).
007500*
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700     COPY TXFCMWS.
007800*
007900*    WORK AREA FOR THE TAP-TABLE SORT (INSERTION SORT, KEY IS
008000*    PAN / WK-TAP-SORT-KEY / WK-TAP-ORIG-SEQ ASCENDING).
008100 01  WK-P-SORT-WORK.
008200     05  WK-P-SUB-I                 PIC S9(05) COMP VALUE ZERO.
008300     05  WK-P-SUB-J                 PIC S9(05) COMP VALUE ZERO.
008400     05  WK-P-HOLD-ENTRY.
008500         10  WK-P-HOLD-ORIG-SEQ     PIC S9(05) COMP.
008600         10  WK-P-HOLD-ID           PIC X(20).
008700         10  WK-P-HOLD-ID-PARTS REDEFINES WK-P-HOLD-ID.
008800             15  WK-P-HOLD-ID-FIRST10   PIC X(10).
008900             15  WK-P-HOLD-ID-LAST10    PIC X(10).
009000         10  WK-P-HOLD-DD           PIC 9(02).
009100         10  WK-P-HOLD-MM           PIC 9(02).
009200         10  WK-P-HOLD-YYYY         PIC 9(04).                    Y2K01   
009300         10  WK-P-HOLD-HH           PIC 9(02).
009400         10  WK-P-HOLD-MI           PIC 9(02).
009500         10  WK-P-HOLD-SS           PIC 9(02).
009600         10  WK-P-HOLD-SORT-KEY     PIC 9(14).
009700         10  WK-P-HOLD-TYPE         PIC X(03).
009800         10  WK-P-HOLD-STOPID       PIC X(05).
009900         10  WK-P-HOLD-COMPANY-ID   PIC X(20).
010000         10  WK-P-HOLD-BUS-ID       PIC X(20).
010100         10  WK-P-HOLD-PAN          PIC X(20).
010200         10  FILLER                 PIC X(05).
010300     05  WK-P-KEY-LESS-SW           PIC X(01) VALUE "N".
010400         88  WK-P-KEY-IS-LESS             VALUE "Y".
010500     05  FILLER                     PIC X(05).
010550*
010560 77  WK-P-SLOT-FOUND-SW             PIC X(01) VALUE "N".          FARE1038
010570     88  WK-P-SLOT-FOUND                  VALUE "Y".              FARE1038
010600*
010700*    WORK AREA FOR THE TRIP-TABLE SORT (START-TIME / PAN).  THE
010800*    HOLD ENTRY MIRRORS WK-TRIP-ENTRY FIELD FOR FIELD SO A
010900*    GROUP MOVE CAN SWAP A WHOLE ENTRY IN ONE STATEMENT.
011000 01  WK-P-TRIP-SORT-WORK.
011100     05  WK-P-TRIP-SUB-I            PIC S9(05) COMP VALUE ZERO.
011200     05  WK-P-TRIP-SUB-J            PIC S9(05) COMP VALUE ZERO.
011300     05  WK-P-TRIP-HOLD.
011400         10  WK-P-TRIP-HOLD-STR-DTE-TIME.
011500             15  WK-P-TRIP-HOLD-STR-DD      PIC 9(02).
011600             15  WK-P-TRIP-HOLD-STR-MM      PIC 9(02).
011700             15  WK-P-TRIP-HOLD-STR-YYYY    PIC 9(04).
011800             15  WK-P-TRIP-HOLD-STR-HH      PIC 9(02).
011900             15  WK-P-TRIP-HOLD-STR-MI      PIC 9(02).
012000             15  WK-P-TRIP-HOLD-STR-SS      PIC 9(02).
012100         10  WK-P-TRIP-HOLD-STR-SORT-KEY    PIC 9(14).
012200         10  WK-P-TRIP-HOLD-FIN-IND         PIC X(01).
012300         10  WK-P-TRIP-HOLD-FIN-DTE-TIME.
012400             15  WK-P-TRIP-HOLD-FIN-DD      PIC 9(02).
012500             15  WK-P-TRIP-HOLD-FIN-MM      PIC 9(02).
012600             15  WK-P-TRIP-HOLD-FIN-YYYY    PIC 9(04).
012700             15  WK-P-TRIP-HOLD-FIN-HH      PIC 9(02).
012800             15  WK-P-TRIP-HOLD-FIN-MI      PIC 9(02).
012900             15  WK-P-TRIP-HOLD-FIN-SS      PIC 9(02).
013000         10  WK-P-TRIP-HOLD-DURATION-SECS   PIC S9(09) COMP.
013100         10  WK-P-TRIP-HOLD-FROM-STOPID     PIC X(05).
013200         10  WK-P-TRIP-HOLD-TO-STOPID       PIC X(05).
013300         10  WK-P-TRIP-HOLD-CHARGE-AMT      PIC S9(05)V99 COMP-3.
013400         10  WK-P-TRIP-HOLD-COMPANY-ID      PIC X(20).
013500         10  WK-P-TRIP-HOLD-BUS-ID          PIC X(20).
013600         10  WK-P-TRIP-HOLD-PAN             PIC X(20).
013700         10  WK-P-TRIP-HOLD-STATUS          PIC X(10).
013800         10  FILLER                         PIC X(05).
013850*
013860 77  WK-P-TRIP-SLOT-FOUND-SW        PIC X(01) VALUE "N".          FARE1038
013870     88  WK-P-TRIP-SLOT-FOUND             VALUE "Y".              FARE1038
013900*
014000*    CARD-GROUP WALK WORK AREA.
014100 01  WK-P-WALK-WORK.
014200     05  WK-P-WALK-I                PIC S9(05) COMP VALUE ZERO.
014300     05  WK-P-PENDING-ON-SW         PIC X(01) VALUE "N".
014400         88  WK-P-PENDING-ON-OPEN         VALUE "Y".
014500     05  WK-P-PENDING-ON-IX         PIC S9(05) COMP VALUE ZERO.
014600     05  WK-P-CUR-PAN               PIC X(20) VALUE SPACES.
014700     05  WK-P-CUR-PAN-PARTS REDEFINES WK-P-CUR-PAN.
014800         10  WK-P-CUR-PAN-FIRST10   PIC X(10).
014900         10  WK-P-CUR-PAN-LAST10    PIC X(10).
015000     05  FILLER                     PIC X(05).
015100*
015200*    PRICING CALL WORK AREA.
015300 01  WK-P-FARE-WORK.
015400     05  WK-P-MAX-IX                PIC S9(05) COMP VALUE ZERO.
015500     05  FILLER                     PIC X(05).
015600*
015700*    EPOCH-DAY ARITHMETIC WORK AREA - SEE C700 BELOW.
015800 01  WK-P-EPOCH-WORK.
015900     05  WK-P-EPOCH-Y               PIC S9(05) COMP.
016000     05  WK-P-EPOCH-M               PIC S9(03) COMP.
016100     05  WK-P-EPOCH-D               PIC S9(03) COMP.
016200     05  WK-P-EPOCH-ERA-Y           PIC S9(05) COMP.
016300     05  WK-P-EPOCH-ERA             PIC S9(05) COMP.
016400     05  WK-P-EPOCH-YOE             PIC S9(05) COMP.
016500     05  WK-P-EPOCH-YOE-DIV4        PIC S9(05) COMP.
016600     05  WK-P-EPOCH-YOE-DIV100      PIC S9(05) COMP.
016700     05  WK-P-EPOCH-MP              PIC S9(03) COMP.
016800     05  WK-P-EPOCH-DOY             PIC S9(05) COMP.
016900     05  WK-P-EPOCH-DOE             PIC S9(07) COMP.
017000     05  WK-P-EPOCH-RESULT          PIC S9(09) COMP.
017100     05  WK-P-EPOCH-DAYS-STR        PIC S9(09) COMP.
017200     05  WK-P-EPOCH-DAYS-FIN        PIC S9(09) COMP.
017300     05  FILLER                     PIC X(05).
017400*
017500     COPY XPRS.
017600*
017700 LINKAGE SECTION.
017800*****************
017900     COPY PRCCTL.
018000*
018100     COPY TXFTAP.
018200*
018300     COPY TXFTRP.
018400*
018500 EJECT
018600*****************************************************************
018700 PROCEDURE DIVISION USING WK-C-PRCCTL-RECORD                      FARE1001
018800                           WK-TAP-TABLE                           FARE1001
018900                           WK-TRIP-TABLE.                         FARE1001
019000*****************************************************************
019100 MAIN-MODULE.
019200     MOVE "TXFVPRC"            TO WK-P-BANNER-PGMNAME.
019300     MOVE "00"                 TO WK-C-PRCCTL-RETURN-CD.
019400     MOVE ZERO                 TO WK-TRIP-CTR.
019500*
019600     PERFORM A000-SORT-TAP-TABLE
019700        THRU A099-SORT-TAP-TABLE-EX.
019800     PERFORM B000-BUILD-TRIPS
019900        THRU B099-BUILD-TRIPS-EX.
020000     PERFORM D000-SORT-TRIP-TABLE
020100        THRU D099-SORT-TRIP-TABLE-EX.
020200*
020300     MOVE WK-TRIP-CTR           TO WK-C-PRCCTL-TRIPS-BUILT.
020400     PERFORM Z000-END-PROGRAM-ROUTINE
020500        THRU Z999-END-PROGRAM-ROUTINE-EX.
020600     EXIT PROGRAM.
020700*
020800*-------------------------------------------------------------*
020900 A000-SORT-TAP-TABLE.
021000*    INSERTION SORT OF WK-TAP-ENTRY ASCENDING BY PAN, THEN BY
021100*    WK-TAP-SORT-KEY, THEN BY WK-TAP-ORIG-SEQ (FOR A STABLE
021200*    TIE-BREAK MATCHING THE ORIGINAL READ ORDER).
021300*-------------------------------------------------------------*
021400     IF  WK-TAP-CTR < 2
021500         GO TO A099-SORT-TAP-TABLE-EX.
021600     PERFORM A100-SORT-OUTER-LOOP
021700        THRU A199-SORT-OUTER-LOOP-EX
021800        VARYING WK-P-SUB-I FROM 2 BY 1
021900        UNTIL WK-P-SUB-I > WK-TAP-CTR.
022000 A099-SORT-TAP-TABLE-EX.
022100     EXIT.
022200*
022300*-------------------------------------------------------------*
022400 A100-SORT-OUTER-LOOP.
022500*-------------------------------------------------------------*
022600     MOVE WK-TAP-ORIG-SEQ(WK-P-SUB-I)    TO WK-P-HOLD-ORIG-SEQ.
022700     MOVE WK-TAP-ID(WK-P-SUB-I)           TO WK-P-HOLD-ID.
022800     MOVE WK-TAP-DD(WK-P-SUB-I)           TO WK-P-HOLD-DD.
022900     MOVE WK-TAP-MM(WK-P-SUB-I)           TO WK-P-HOLD-MM.
023000     MOVE WK-TAP-YYYY(WK-P-SUB-I)         TO WK-P-HOLD-YYYY.
023100     MOVE WK-TAP-HH(WK-P-SUB-I)           TO WK-P-HOLD-HH.
023200     MOVE WK-TAP-MI(WK-P-SUB-I)           TO WK-P-HOLD-MI.
023300     MOVE WK-TAP-SS(WK-P-SUB-I)           TO WK-P-HOLD-SS.
023400     MOVE WK-TAP-SORT-KEY(WK-P-SUB-I)     TO WK-P-HOLD-SORT-KEY.
023500     MOVE WK-TAP-TYPE(WK-P-SUB-I)         TO WK-P-HOLD-TYPE.
023600     MOVE WK-TAP-STOPID(WK-P-SUB-I)       TO WK-P-HOLD-STOPID.
023700     MOVE WK-TAP-COMPANY-ID(WK-P-SUB-I)   TO WK-P-HOLD-COMPANY-ID.
023800     MOVE WK-TAP-BUS-ID(WK-P-SUB-I)       TO WK-P-HOLD-BUS-ID.
023900     MOVE WK-TAP-PAN(WK-P-SUB-I)          TO WK-P-HOLD-PAN.       FARE0914
024000     MOVE WK-P-SUB-I                      TO WK-P-SUB-J.
024050     MOVE "N" TO WK-P-SLOT-FOUND-SW.                              FARE1038
024100*
024200     PERFORM A200-SORT-INNER-LOOP
024300        THRU A299-SORT-INNER-LOOP-EX
024350        UNTIL WK-P-SUB-J < 2 OR WK-P-SLOT-FOUND.                  FARE1038
024500*
024600     MOVE WK-P-HOLD-ORIG-SEQ      TO WK-TAP-ORIG-SEQ(WK-P-SUB-J).
024700     MOVE WK-P-HOLD-ID            TO WK-TAP-ID(WK-P-SUB-J).
024800     MOVE WK-P-HOLD-DD            TO WK-TAP-DD(WK-P-SUB-J).
024900     MOVE WK-P-HOLD-MM            TO WK-TAP-MM(WK-P-SUB-J).
025000     MOVE WK-P-HOLD-YYYY          TO WK-TAP-YYYY(WK-P-SUB-J).
025100     MOVE WK-P-HOLD-HH            TO WK-TAP-HH(WK-P-SUB-J).
025200     MOVE WK-P-HOLD-MI            TO WK-TAP-MI(WK-P-SUB-J).
025300     MOVE WK-P-HOLD-SS            TO WK-TAP-SS(WK-P-SUB-J).
025400     MOVE WK-P-HOLD-SORT-KEY      TO WK-TAP-SORT-KEY(WK-P-SUB-J).
025500     MOVE WK-P-HOLD-TYPE          TO WK-TAP-TYPE(WK-P-SUB-J).
025600     MOVE WK-P-HOLD-STOPID        TO WK-TAP-STOPID(WK-P-SUB-J).
025700     MOVE WK-P-HOLD-COMPANY-ID
025750         TO WK-TAP-COMPANY-ID(WK-P-SUB-J).
025800     MOVE WK-P-HOLD-BUS-ID        TO WK-TAP-BUS-ID(WK-P-SUB-J).
025900     MOVE WK-P-HOLD-PAN           TO WK-TAP-PAN(WK-P-SUB-J).
026000 A199-SORT-OUTER-LOOP-EX.
026100     EXIT.
026200*
026300*-------------------------------------------------------------*
026400 A200-SORT-INNER-LOOP.
026500*-------------------------------------------------------------*
026600     SET WK-P-KEY-IS-LESS TO FALSE.
026700     IF  WK-TAP-PAN(WK-P-SUB-J - 1) > WK-P-HOLD-PAN
026800         SET WK-P-KEY-IS-LESS TO TRUE
026900     ELSE
027000     IF  WK-TAP-PAN(WK-P-SUB-J - 1) = WK-P-HOLD-PAN AND
027100         WK-TAP-SORT-KEY(WK-P-SUB-J - 1) > WK-P-HOLD-SORT-KEY
027200         SET WK-P-KEY-IS-LESS TO TRUE
027300     ELSE
027400     IF  WK-TAP-PAN(WK-P-SUB-J - 1) = WK-P-HOLD-PAN AND
027500         WK-TAP-SORT-KEY(WK-P-SUB-J - 1) = WK-P-HOLD-SORT-KEY AND
027600         WK-TAP-ORIG-SEQ(WK-P-SUB-J - 1) > WK-P-HOLD-ORIG-SEQ     FARE1033
027700         SET WK-P-KEY-IS-LESS TO TRUE.
027800*
027900     IF  NOT WK-P-KEY-IS-LESS
027950         SET WK-P-SLOT-FOUND TO TRUE                              FARE1038
028100         GO TO A299-SORT-INNER-LOOP-EX.
028200*
028300     MOVE WK-TAP-ORIG-SEQ(WK-P-SUB-J - 1)
028400                              TO WK-TAP-ORIG-SEQ(WK-P-SUB-J).
028500     MOVE WK-TAP-ID(WK-P-SUB-J - 1)
028600                              TO WK-TAP-ID(WK-P-SUB-J).
028700     MOVE WK-TAP-DD(WK-P-SUB-J - 1)
028800                              TO WK-TAP-DD(WK-P-SUB-J).
028900     MOVE WK-TAP-MM(WK-P-SUB-J - 1)
029000                              TO WK-TAP-MM(WK-P-SUB-J).
029100     MOVE WK-TAP-YYYY(WK-P-SUB-J - 1)
029200                              TO WK-TAP-YYYY(WK-P-SUB-J).
029300     MOVE WK-TAP-HH(WK-P-SUB-J - 1)
029400                              TO WK-TAP-HH(WK-P-SUB-J).
029500     MOVE WK-TAP-MI(WK-P-SUB-J - 1)
029600                              TO WK-TAP-MI(WK-P-SUB-J).
029700     MOVE WK-TAP-SS(WK-P-SUB-J - 1)
029800                              TO WK-TAP-SS(WK-P-SUB-J).
029900     MOVE WK-TAP-SORT-KEY(WK-P-SUB-J - 1)
030000                              TO WK-TAP-SORT-KEY(WK-P-SUB-J).
030100     MOVE WK-TAP-TYPE(WK-P-SUB-J - 1)
030200                              TO WK-TAP-TYPE(WK-P-SUB-J).
030300     MOVE WK-TAP-STOPID(WK-P-SUB-J - 1)
030400                              TO WK-TAP-STOPID(WK-P-SUB-J).
030500     MOVE WK-TAP-COMPANY-ID(WK-P-SUB-J - 1)
030600                              TO WK-TAP-COMPANY-ID(WK-P-SUB-J).
030700     MOVE WK-TAP-BUS-ID(WK-P-SUB-J - 1)
030800                              TO WK-TAP-BUS-ID(WK-P-SUB-J).
030900     MOVE WK-TAP-PAN(WK-P-SUB-J - 1)
031000                              TO WK-TAP-PAN(WK-P-SUB-J).
031100     SUBTRACT 1 FROM WK-P-SUB-J.
031200 A299-SORT-INNER-LOOP-EX.
031300     EXIT.
031400*
031500*-------------------------------------------------------------*
031600 B000-BUILD-TRIPS.
031700*    WALK THE SORTED TAP TABLE.  AN "ON" STARTS (OR, IF ONE IS
031800*    ALREADY PENDING FOR THE SAME CARD, IMMEDIATELY CLOSES OUT
031900*    THE PENDING ONE AS INCOMPLETE - SEE FARE-1034).  AN "OFF"
032000*    CLOSES THE PENDING ON AS COMPLETED OR CANCELLED.  A CARD
032100*    CHANGE OR END OF TABLE WITH A PENDING ON CLOSES IT OUT AS
032150*    INCOMPLETE TOO.
032200*-------------------------------------------------------------*
032300     MOVE "N" TO WK-P-PENDING-ON-SW.
032400     MOVE SPACES TO WK-P-CUR-PAN.
032500*
032600     IF  WK-TAP-CTR = 0
032700         GO TO B099-BUILD-TRIPS-EX.
032800*
032900     PERFORM B100-WALK-ONE-TAP
033000        THRU B199-WALK-ONE-TAP-EX
033100        VARYING WK-P-WALK-I FROM 1 BY 1
033200        UNTIL WK-P-WALK-I > WK-TAP-CTR.
033300*
033400*    END OF TABLE - IF A TAP IS STILL PENDING, IT IS INCOMPLETE.
033500     IF  WK-P-PENDING-ON-OPEN
033600         PERFORM C300-EMIT-INCOMPLETE-TRIP
033700            THRU C399-EMIT-INCOMPLETE-TRIP-EX.
033800 B099-BUILD-TRIPS-EX.
033900     EXIT.
034000*
034100*-------------------------------------------------------------*
034200 B100-WALK-ONE-TAP.
034300*-------------------------------------------------------------*
034400     IF  WK-TAP-PAN(WK-P-WALK-I) NOT = WK-P-CUR-PAN
034500         IF  WK-P-PENDING-ON-OPEN
034600             PERFORM C300-EMIT-INCOMPLETE-TRIP
034700                THRU C399-EMIT-INCOMPLETE-TRIP-EX
034800         END-IF
034900         MOVE WK-TAP-PAN(WK-P-WALK-I) TO WK-P-CUR-PAN
035000         MOVE "N" TO WK-P-PENDING-ON-SW.
035100*
035200     IF  WK-TAP-TYPE-ON(WK-P-WALK-I)
035300         IF  WK-P-PENDING-ON-OPEN
035400             PERFORM C200-EMIT-SUPERSEDED-TRIP
035500                THRU C299-EMIT-SUPERSEDED-TRIP-EX
035600         END-IF
035700         MOVE WK-P-WALK-I TO WK-P-PENDING-ON-IX
035800         MOVE "Y" TO WK-P-PENDING-ON-SW
035900         GO TO B199-WALK-ONE-TAP-EX.
036000*
036100*    MUST BE AN "OFF" TAP.
036200     IF  WK-P-PENDING-ON-OPEN
036300         PERFORM C100-EMIT-COMPLETED-TRIP
036400            THRU C199-EMIT-COMPLETED-TRIP-EX
036500         MOVE "N" TO WK-P-PENDING-ON-SW
036600     ELSE
036700*        AN OFF TAP WITH NOTHING PENDING FOR THIS CARD IS
036800*        SIMPLY IGNORED - THERE IS NO TRIP TO CLOSE.
036900         CONTINUE.
037000 B199-WALK-ONE-TAP-EX.
037100     EXIT.
037200*
037300*-------------------------------------------------------------*
037400 C100-EMIT-COMPLETED-TRIP.
037500*-------------------------------------------------------------*
037600     PERFORM C500-START-NEW-TRIP-ENTRY
037700        THRU C599-START-NEW-TRIP-ENTRY-EX.
037800     MOVE WK-TAP-DD(WK-P-WALK-I)
037900                          TO WK-TRIP-FIN-DD(WK-TRIP-CTR).
038000     MOVE WK-TAP-MM(WK-P-WALK-I)
038100                          TO WK-TRIP-FIN-MM(WK-TRIP-CTR).
038200     MOVE WK-TAP-YYYY(WK-P-WALK-I)
038300                          TO WK-TRIP-FIN-YYYY(WK-TRIP-CTR).
038400     MOVE WK-TAP-HH(WK-P-WALK-I)
038500                          TO WK-TRIP-FIN-HH(WK-TRIP-CTR).
038600     MOVE WK-TAP-MI(WK-P-WALK-I)
038700                          TO WK-TRIP-FIN-MI(WK-TRIP-CTR).
038800     MOVE WK-TAP-SS(WK-P-WALK-I)
038900                          TO WK-TRIP-FIN-SS(WK-TRIP-CTR).
039000     SET WK-TRIP-FIN-PRESENT TO TRUE.
039100     MOVE WK-TAP-STOPID(WK-P-WALK-I)
039200                          TO WK-TRIP-TO-STOPID(WK-TRIP-CTR).
039300*
039400     IF  WK-TAP-STOPID(WK-P-PENDING-ON-IX) =
039500         WK-TAP-STOPID(WK-P-WALK-I)
039600         SET WK-TRIP-CANCELLED TO TRUE
039700         MOVE ZERO TO WK-TRIP-CHARGE-AMT(WK-TRIP-CTR)
039800     ELSE
039900         SET WK-TRIP-COMPLETED TO TRUE
040000         PERFORM C400-GET-FARE THRU C499-GET-FARE-EX
040100         MOVE WK-C-XPRS-FARE-AMT TO
040200              WK-TRIP-CHARGE-AMT(WK-TRIP-CTR).
040300*
040400     PERFORM C600-COMPUTE-DURATION
040500        THRU C699-COMPUTE-DURATION-EX.
040600 C199-EMIT-COMPLETED-TRIP-EX.
040700     EXIT.
040800*
040900*-------------------------------------------------------------*
041000 C200-EMIT-SUPERSEDED-TRIP.
041100*    TWO "ON" TAPS IN A ROW FOR THE SAME CARD - THE FIRST ONE
041200*    NEVER GOT AN OFF BEFORE THE SECOND ON ARRIVED, SO IT IS
041300*    CLOSED OUT AS INCOMPLETE - NO FINISH, CHARGED THE MAX
041310*    FARE FROM THE OPEN STOP - THE SAME TREATMENT AS AN ON
041320*    TAP LEFT OPEN AT END OF CARD.  FARE-1034.
041400*-------------------------------------------------------------*
041500     PERFORM C500-START-NEW-TRIP-ENTRY
041600        THRU C599-START-NEW-TRIP-ENTRY-EX.
041700     SET WK-TRIP-FIN-ABSENT TO TRUE.
041800     MOVE ZERO  TO WK-TRIP-FIN-DD(WK-TRIP-CTR)
041900                   WK-TRIP-FIN-MM(WK-TRIP-CTR)
042000                   WK-TRIP-FIN-YYYY(WK-TRIP-CTR)
042100                   WK-TRIP-FIN-HH(WK-TRIP-CTR)
042200                   WK-TRIP-FIN-MI(WK-TRIP-CTR)
042300                   WK-TRIP-FIN-SS(WK-TRIP-CTR)
042400                   WK-TRIP-DURATION-SECS(WK-TRIP-CTR).
042600     MOVE SPACES TO WK-TRIP-TO-STOPID(WK-TRIP-CTR).
042700     SET WK-TRIP-INCOMPLETE TO TRUE.
042750     PERFORM C410-GET-MAX-FARE THRU C419-GET-MAX-FARE-EX.
042760     MOVE WK-C-XPRS-FARE-AMT TO WK-TRIP-CHARGE-AMT(WK-TRIP-CTR).
042800 C299-EMIT-SUPERSEDED-TRIP-EX.
042900     EXIT.
043000*
043100*-------------------------------------------------------------*
043200 C300-EMIT-INCOMPLETE-TRIP.
043300*    END OF A CARD'S TAPS (OR END OF TABLE) WITH AN ON STILL
043400*    PENDING - THE CARD NEVER TAPPED OFF.
043500*-------------------------------------------------------------*
043600     PERFORM C500-START-NEW-TRIP-ENTRY
043700        THRU C599-START-NEW-TRIP-ENTRY-EX.
043800     SET WK-TRIP-FIN-ABSENT TO TRUE.
043900     MOVE ZERO  TO WK-TRIP-FIN-DD(WK-TRIP-CTR)
044000                   WK-TRIP-FIN-MM(WK-TRIP-CTR)
044100                   WK-TRIP-FIN-YYYY(WK-TRIP-CTR)
044200                   WK-TRIP-FIN-HH(WK-TRIP-CTR)
044300                   WK-TRIP-FIN-MI(WK-TRIP-CTR)
044400                   WK-TRIP-FIN-SS(WK-TRIP-CTR)
044500                   WK-TRIP-DURATION-SECS(WK-TRIP-CTR).
044600     MOVE SPACES TO WK-TRIP-TO-STOPID(WK-TRIP-CTR).
044700     SET WK-TRIP-INCOMPLETE TO TRUE.
044800     PERFORM C410-GET-MAX-FARE THRU C419-GET-MAX-FARE-EX.
044900     MOVE WK-C-XPRS-FARE-AMT TO WK-TRIP-CHARGE-AMT(WK-TRIP-CTR).
045000 C399-EMIT-INCOMPLETE-TRIP-EX.
045100     EXIT.
045200*
045300*-------------------------------------------------------------*
045400 C400-GET-FARE.
045410*    DEFENSIVE ONLY - WITH ALL THREE STOP PAIRS DECLARED IN
045420*    TXFXPRS THIS SHOULD NEVER FIRE, BUT A "NO FARE EXISTS"
045430*    DATA ERROR MUST NOT PASS THROUGH SILENTLY.  FARE-1035.
045500*-------------------------------------------------------------*
045600     MOVE SPACES TO WK-C-XPRS-RECORD.
045700     SET WK-C-XPRS-MODE-FARE TO TRUE.
045800     MOVE WK-TAP-STOPID(WK-P-PENDING-ON-IX)
045900                                  TO WK-C-XPRS-FROM-STOPID.
046000     MOVE WK-TAP-STOPID(WK-P-WALK-I)
046100                                  TO WK-C-XPRS-TO-STOPID.
046200     CALL "TXFXPRS" USING WK-C-XPRS-RECORD.
046210     IF  WK-C-XPRS-ERROR-CD NOT = SPACES
046220         DISPLAY "TXFVPRC - FARE LOOKUP ERROR " WK-C-XPRS-ERROR-CD
046230                 " FROM " WK-C-XPRS-FROM-STOPID
046240                 " TO "   WK-C-XPRS-TO-STOPID
046250         SET WK-C-PRCCTL-PRICE-ERROR TO TRUE
046260     END-IF.
046300 C499-GET-FARE-EX.
046400     EXIT.
046500*
046600*-------------------------------------------------------------*
046700 C410-GET-MAX-FARE.
046710*    SAME DEFENSIVE CHECK AS C400 ABOVE - FARE-1035.
046800*-------------------------------------------------------------*
046900     MOVE SPACES TO WK-C-XPRS-RECORD.
047000     SET WK-C-XPRS-MODE-MAXFARE TO TRUE.
047100     MOVE WK-TAP-STOPID(WK-P-PENDING-ON-IX)
047200                                  TO WK-C-XPRS-FROM-STOPID.
047300     MOVE SPACES                 TO WK-C-XPRS-TO-STOPID.
047400     CALL "TXFXPRS" USING WK-C-XPRS-RECORD.
047410     IF  WK-C-XPRS-ERROR-CD NOT = SPACES
047420         DISPLAY "TXFVPRC - MAX-FARE LOOKUP ERROR "
047430                 WK-C-XPRS-ERROR-CD
047440                 " FROM " WK-C-XPRS-FROM-STOPID
047450         SET WK-C-PRCCTL-PRICE-ERROR TO TRUE
047460     END-IF.
047500 C419-GET-MAX-FARE-EX.
047600     EXIT.
047700*
047800*-------------------------------------------------------------*
047900 C500-START-NEW-TRIP-ENTRY.
048000*-------------------------------------------------------------*
048100     ADD 1 TO WK-TRIP-CTR.
048200     MOVE WK-TAP-DD(WK-P-PENDING-ON-IX)
048300                          TO WK-TRIP-STR-DD(WK-TRIP-CTR).
048400     MOVE WK-TAP-MM(WK-P-PENDING-ON-IX)
048500                          TO WK-TRIP-STR-MM(WK-TRIP-CTR).
048600     MOVE WK-TAP-YYYY(WK-P-PENDING-ON-IX)
048700                          TO WK-TRIP-STR-YYYY(WK-TRIP-CTR).
048800     MOVE WK-TAP-HH(WK-P-PENDING-ON-IX)
048900                          TO WK-TRIP-STR-HH(WK-TRIP-CTR).
049000     MOVE WK-TAP-MI(WK-P-PENDING-ON-IX)
049100                          TO WK-TRIP-STR-MI(WK-TRIP-CTR).
049200     MOVE WK-TAP-SS(WK-P-PENDING-ON-IX)
049300                          TO WK-TRIP-STR-SS(WK-TRIP-CTR).
049400     COMPUTE WK-TRIP-STR-SORT-KEY(WK-TRIP-CTR) =
049500             WK-TRIP-STR-YYYY(WK-TRIP-CTR) * 10000000000 +
049600             WK-TRIP-STR-MM(WK-TRIP-CTR)   * 100000000   +
049700             WK-TRIP-STR-DD(WK-TRIP-CTR)   * 1000000     +
049800             WK-TRIP-STR-HH(WK-TRIP-CTR)   * 10000       +
049900             WK-TRIP-STR-MI(WK-TRIP-CTR)   * 100         +
050000             WK-TRIP-STR-SS(WK-TRIP-CTR).
050100     MOVE WK-TAP-STOPID(WK-P-PENDING-ON-IX)
050200                          TO WK-TRIP-FROM-STOPID(WK-TRIP-CTR).
050300     MOVE WK-TAP-COMPANY-ID(WK-P-PENDING-ON-IX)
050400                          TO WK-TRIP-COMPANY-ID(WK-TRIP-CTR).
050500     MOVE WK-TAP-BUS-ID(WK-P-PENDING-ON-IX)
050600                          TO WK-TRIP-BUS-ID(WK-TRIP-CTR).
050700     MOVE WK-TAP-PAN(WK-P-PENDING-ON-IX)
050800                          TO WK-TRIP-PAN(WK-TRIP-CTR).
050900 C599-START-NEW-TRIP-ENTRY-EX.
051000     EXIT.
051100*
051200*-------------------------------------------------------------*
051300 C600-COMPUTE-DURATION.
051400*    DURATION IN SECONDS = (FINISH EPOCH SECONDS) MINUS
051500*    (START EPOCH SECONDS).  THE EPOCH-DAY ARITHMETIC BELOW IS
051600*    THE USUAL PROLEPTIC-GREGORIAN DAY-COUNT FORMULA WORKED BY
051700*    HAND - NO DATE INTRINSIC FUNCTIONS ARE USED ON THIS SHOP'S
051800*    COMPILER.
051900*-------------------------------------------------------------*
052000     PERFORM C610-EPOCH-DAYS-STR THRU C619-EPOCH-DAYS-STR-EX.
052100     PERFORM C620-EPOCH-DAYS-FIN THRU C629-EPOCH-DAYS-FIN-EX.
052200     COMPUTE WK-TRIP-DURATION-SECS(WK-TRIP-CTR) =
052300             (WK-P-EPOCH-DAYS-FIN * 86400 +
052400                WK-TRIP-FIN-HH(WK-TRIP-CTR) * 3600 +
052500                WK-TRIP-FIN-MI(WK-TRIP-CTR) * 60 +
052600                WK-TRIP-FIN-SS(WK-TRIP-CTR))
052700             -
052800             (WK-P-EPOCH-DAYS-STR * 86400 +
052900                WK-TRIP-STR-HH(WK-TRIP-CTR) * 3600 +
053000                WK-TRIP-STR-MI(WK-TRIP-CTR) * 60 +
053100                WK-TRIP-STR-SS(WK-TRIP-CTR)).
053200 C699-COMPUTE-DURATION-EX.
053300     EXIT.
053400*
053500*-------------------------------------------------------------*
053600 C610-EPOCH-DAYS-STR.
053700*-------------------------------------------------------------*
053800     MOVE WK-TRIP-STR-YYYY(WK-TRIP-CTR) TO WK-P-EPOCH-Y.
053900     MOVE WK-TRIP-STR-MM(WK-TRIP-CTR)   TO WK-P-EPOCH-M.
054000     MOVE WK-TRIP-STR-DD(WK-TRIP-CTR)   TO WK-P-EPOCH-D.
054100     PERFORM C700-EPOCH-DAYS-CALC THRU C799-EPOCH-DAYS-CALC-EX.
054200     MOVE WK-P-EPOCH-RESULT TO WK-P-EPOCH-DAYS-STR.
054300 C619-EPOCH-DAYS-STR-EX.
054400     EXIT.
054500*
054600*-------------------------------------------------------------*
054700 C620-EPOCH-DAYS-FIN.
054800*-------------------------------------------------------------*
054900     MOVE WK-TRIP-FIN-YYYY(WK-TRIP-CTR) TO WK-P-EPOCH-Y.
055000     MOVE WK-TRIP-FIN-MM(WK-TRIP-CTR)   TO WK-P-EPOCH-M.
055100     MOVE WK-TRIP-FIN-DD(WK-TRIP-CTR)   TO WK-P-EPOCH-D.
055200     PERFORM C700-EPOCH-DAYS-CALC THRU C799-EPOCH-DAYS-CALC-EX.
055300     MOVE WK-P-EPOCH-RESULT TO WK-P-EPOCH-DAYS-FIN.
055400 C629-EPOCH-DAYS-FIN-EX.
055500     EXIT.
055600*
055700*-------------------------------------------------------------*
055800 C700-EPOCH-DAYS-CALC.
055900*    HOWARD HINNANT'S DAYS_FROM_CIVIL ALGORITHM, WORKED IN
056000*    FIXED-POINT COBOL ARITHMETIC.  WK-P-EPOCH-M IS 1-12,
056100*    WK-P-EPOCH-ERA-Y IS THE CALENDAR YEAR SHIFTED SO MARCH IS
056200*    THE FIRST MONTH OF THE "COMPUTING YEAR".
056300*-------------------------------------------------------------*
056400     IF  WK-P-EPOCH-M <= 2
056500         COMPUTE WK-P-EPOCH-ERA-Y = WK-P-EPOCH-Y - 1
056600         COMPUTE WK-P-EPOCH-MP = WK-P-EPOCH-M + 9
056700     ELSE
056800         MOVE WK-P-EPOCH-Y TO WK-P-EPOCH-ERA-Y
056900         COMPUTE WK-P-EPOCH-MP = WK-P-EPOCH-M - 3.
057000*
057100*    EACH DIVISION IS ITS OWN COMPUTE SO THE RESULT IS
057200*    TRUNCATED TO A WHOLE NUMBER BEFORE IT FEEDS THE NEXT STEP -
057300*    THE ALGORITHM DEPENDS ON INTEGER DIVISION AT EVERY STAGE.
057400     COMPUTE WK-P-EPOCH-ERA = WK-P-EPOCH-ERA-Y / 400.
057500     COMPUTE WK-P-EPOCH-YOE =
057600             WK-P-EPOCH-ERA-Y - (WK-P-EPOCH-ERA * 400).
057700     COMPUTE WK-P-EPOCH-DOY =
057800             (153 * WK-P-EPOCH-MP + 2) / 5 + WK-P-EPOCH-D - 1.
057900     COMPUTE WK-P-EPOCH-YOE-DIV4   = WK-P-EPOCH-YOE / 4.
058000     COMPUTE WK-P-EPOCH-YOE-DIV100 = WK-P-EPOCH-YOE / 100.
058100     COMPUTE WK-P-EPOCH-DOE =
058200             (WK-P-EPOCH-YOE * 365) + WK-P-EPOCH-YOE-DIV4
058300             - WK-P-EPOCH-YOE-DIV100 + WK-P-EPOCH-DOY.
058400     COMPUTE WK-P-EPOCH-RESULT =
058500             (WK-P-EPOCH-ERA * 146097) + WK-P-EPOCH-DOE - 719468.
058600 C799-EPOCH-DAYS-CALC-EX.
058700     EXIT.
058800*
058900*-------------------------------------------------------------*
059000*                   PROGRAM SUBROUTINE                       *
059100*-------------------------------------------------------------*
059200 D000-SORT-TRIP-TABLE.
059300*-------------------------------------------------------------*
059400     IF  WK-TRIP-CTR < 2
059500         GO TO D099-SORT-TRIP-TABLE-EX.
059600     PERFORM D100-SORT-OUTER-LOOP
059700        THRU D199-SORT-OUTER-LOOP-EX
059800        VARYING WK-P-TRIP-SUB-I FROM 2 BY 1
059900        UNTIL WK-P-TRIP-SUB-I > WK-TRIP-CTR.
060000 D099-SORT-TRIP-TABLE-EX.
060100     EXIT.
060200*
060300*-------------------------------------------------------------*
060400 D100-SORT-OUTER-LOOP.
060500*-------------------------------------------------------------*
060600     MOVE WK-TRIP-ENTRY(WK-P-TRIP-SUB-I) TO WK-P-TRIP-HOLD.
060700     MOVE WK-P-TRIP-SUB-I TO WK-P-TRIP-SUB-J.
060750     MOVE "N" TO WK-P-TRIP-SLOT-FOUND-SW.                         FARE1038
060800     PERFORM D200-SORT-INNER-LOOP
060900        THRU D299-SORT-INNER-LOOP-EX
060950        UNTIL WK-P-TRIP-SUB-J < 2 OR WK-P-TRIP-SLOT-FOUND.        FARE1038
061100     MOVE WK-P-TRIP-HOLD TO WK-TRIP-ENTRY(WK-P-TRIP-SUB-J).
061200 D199-SORT-OUTER-LOOP-EX.
061300     EXIT.
061400*
061500*-------------------------------------------------------------*
061600 D200-SORT-INNER-LOOP.
061700*-------------------------------------------------------------*
061800     IF  WK-TRIP-STR-SORT-KEY(WK-P-TRIP-SUB-J - 1) <=
061900         WK-P-TRIP-HOLD-STR-SORT-KEY
061950         SET WK-P-TRIP-SLOT-FOUND TO TRUE                         FARE1038
062100         GO TO D299-SORT-INNER-LOOP-EX.
062200     MOVE WK-TRIP-ENTRY(WK-P-TRIP-SUB-J - 1)
062300                              TO WK-TRIP-ENTRY(WK-P-TRIP-SUB-J).
062400     SUBTRACT 1 FROM WK-P-TRIP-SUB-J.
062500 D299-SORT-INNER-LOOP-EX.
062600     EXIT.
062700*
062800 Z000-END-PROGRAM-ROUTINE.
062900     CONTINUE.
063000*
063100 Z999-END-PROGRAM-ROUTINE-EX.
063200     EXIT.
063300*
063400*****************************************************************
063500*************** END OF PROGRAM SOURCE - TXFVPRC *****************
063600*****************************************************************
