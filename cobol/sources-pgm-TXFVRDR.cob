000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TXFVRDR.
000500 AUTHOR.         R DCRUZ.
000600 INSTALLATION.   TRANSIT SETTLEMENT BACK OFFICE.
000700 DATE-WRITTEN.   12 MAR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  CALLED ROUTINE - READS THE TAP-EVENT FILE AND
001200*               BUILDS THE IN-MEMORY TAP TABLE (WK-TAP-TABLE).
001300*               ONE HEADER ROW IS ALWAYS SKIPPED.  ANY ROW THAT
001400*               FAILS EDIT (TOO FEW COLUMNS, BAD DATE, BAD TAP
001500*               TYPE, BAD STOP) IS COUNTED AND SKIPPED - A BAD
001600*               ROW NEVER ABENDS THE RUN.
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* TAG    DATE       DEV   DESCRIPTION
002100*----------------------------------------------------------------*
002200* (NONE) 12/03/1985 RDC   - INITIAL VERSION.  READ FIXED-WIDTH
002300*                           MAGSTRIPE PUNCH RECORDS, NO HEADER
002400*                           ROW IN THOSE DAYS.
002500* (NONE) 30/07/1990 KLM   - CONVERTED TO THE NEW COMMA-DELIMITED
002600*                           EXTRACT FORMAT COMING OFF THE
002700*                           TICKET-OFFICE PC - HEADER ROW ADDED.
002800* Y2K01  08/09/1998 KLM   - YEAR 2000 REMEDIATION - 4-DIGIT YEAR.
002900* FARE-0914 30/06/2011 PSN - CONTACTLESS PAN READS REPLACE THE
003000*                           MAGSTRIPE PUNCH ID AS THE CARD KEY -
003100*                           PAN IS PASSED THROUGH, NOT VALIDATED.
003200* FARE-1001 14/02/2024 RDW - SPLIT OUT OF TXFDRV INTO ITS OWN
003300*                           CALLED ROUTINE SO TXFVPRC CAN BE
003400*                           UNIT TESTED SEPARATELY.
003410* FARE-1037 09/08/2026 RDW - COL2 DATETIME WAS NEVER TRIMMED
003420*                           BEFORE THE DATE EDIT RAN - A STRAY
003430*                           LEADING OR TRAILING BLANK MADE A
003440*                           GOOD DATETIME LOOK BAD.  NOW TRIMMED
003450*                           THE SAME AS THE OTHER SIX COLUMNS.
003460* FARE-1039 09/08/2026 RDW - WK-R-DATE-OK-SW MOVED TO A 77-LEVEL
003470*                           ITEM - IT STANDS ALONE AND IS NOT
003480*                           PART OF ANY RECORD LAYOUT.
003482* FARE-1043 09/08/2026 RDW - DD/MM RANGE CHECK ALONE LET CALENDAR-
003484*                           INVALID DATES (31-02, 31-04, ...) THRU.
003486*                           ADDED A DAYS-IN-MONTH TABLE AND A LEAP-
003488*                           YEAR TEST - SEE C150/C160 BELOW.
003500*----------------------------------------------------------------*
003600 EJECT
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900*****************************************************************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA
004400                     I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004500                     UPSI-0 IS UPSI-SWITCH-0
004600                         ON STATUS IS U0-ON
004700                         OFF STATUS IS U0-OFF.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TAPSIN ASSIGN TO TAPSIN
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS WK-C-FILE-STATUS.
005400*
005500*****************************************************************
005600 DATA DIVISION.
005700*****************************************************************
005800 FILE SECTION.
005900***************
006000 FD  TAPSIN
006100     LABEL RECORDS ARE OMITTED
006200     RECORD CONTAINS 200 CHARACTERS
006300     DATA RECORD IS WK-R-TAPSIN-RECORD.
006400 01  WK-R-TAPSIN-RECORD.
006500     05  WK-R-TAPSIN-TEXT           PIC X(195).
006600     05  FILLER                     PIC X(005).
006700*
006800 WORKING-STORAGE SECTION.
006900*****************************************************************
007000 01  WK-R-BANNER                    PIC X(24) VALUE
007100     "** PROGRAM TXFVRDR  **".
007200 01  WK-R-BANNER-PARTS REDEFINES WK-R-BANNER.
007300     05  FILLER                     PIC X(11).
007400     05  WK-R-BANNER-PGMNAME        PIC X(08).
007500     05  FILLER                     PIC X(05).
007600*
007700* ------------------ PROGRAM WORKING STORAGE -------------------*
007800     COPY TXFCMWS.
007900*
008000 01  WK-R-SWITCHES.
008100     05  WK-R-FIRST-ROW-SW          PIC X(01) VALUE "Y".
008200         88  WK-R-FIRST-ROW               VALUE "Y".
008300     05  WK-R-EOF-SW                PIC X(01) VALUE "N".
008400         88  WK-R-END-OF-TAPSIN            VALUE "Y".
008500     05  FILLER                     PIC X(03).
008600*
008700 01  WK-R-EDIT-AREA.
008800     05  WK-R-FIELD-CTR             PIC S9(02) COMP VALUE ZERO.
008900     05  WK-R-COL1-ID               PIC X(20).
009000     05  WK-R-COL1-ID-PARTS REDEFINES WK-R-COL1-ID.
009100         10  WK-R-COL1-ID-FIRST10   PIC X(10).
009200         10  WK-R-COL1-ID-LAST10    PIC X(10).
009300     05  WK-R-COL2-DATETIME         PIC X(19).
009400     05  WK-R-COL2-PARTS REDEFINES WK-R-COL2-DATETIME.
009500         10  WK-R-C2-DD             PIC X(02).
009600         10  WK-R-C2-DASH1          PIC X(01).
009700         10  WK-R-C2-MM             PIC X(02).
009800         10  WK-R-C2-DASH2          PIC X(01).
009900         10  WK-R-C2-YYYY           PIC X(04).                    Y2K01   
010000         10  WK-R-C2-SPACE          PIC X(01).
010100         10  WK-R-C2-HH             PIC X(02).
010200         10  WK-R-C2-COLON1         PIC X(01).
010300         10  WK-R-C2-MI             PIC X(02).
010400         10  WK-R-C2-COLON2         PIC X(01).
010500         10  WK-R-C2-SS             PIC X(02).
010600     05  WK-R-COL3-TAPTYPE          PIC X(10).
010700     05  WK-R-COL4-STOPID           PIC X(10).
010800     05  WK-R-COL5-COMPANY          PIC X(20).
010900     05  WK-R-COL6-BUS              PIC X(20).
011000     05  WK-R-COL7-PAN              PIC X(20).                    FARE0914
011100     05  FILLER                     PIC X(10).
011200*
011300 01  WK-R-TRIM-WORK-AREA.
011400     05  WK-R-TRIM-WORK             PIC X(20).
011500     05  WK-R-TRIM-RESULT           PIC X(20).
011600     05  WK-R-TRIM-LEAD-CTR         PIC S9(02) COMP VALUE ZERO.
011700     05  FILLER                     PIC X(05).
011800*
011850*    FARE-1039 - STANDALONE SWITCH, NOT PART OF ANY RECORD, SO IT
011860*    IS CARRIED AS A 77-LEVEL ITEM RATHER THAN A ONE-OFF 01.
011870 77  WK-R-DATE-OK-SW                PIC X(01) VALUE "Y".          FARE1039
012000     88  WK-R-DATE-IS-OK                  VALUE "Y".
012100*
012110*    FARE-1043 - DAYS-IN-MONTH TABLE FOR THE CALENDAR EDIT BELOW.
012120*    HELD AS LITERAL DATA THE SAME WAY THE FARE TABLE IS HELD IN
012130*    TXFXPRS - JAN THRU DEC, NOT LEAP-YEAR ADJUSTED (FEBRUARY IS
012140*    CORRECTED AT RUN TIME BY C160-CHECK-LEAP-YEAR BELOW).
012150 01  WK-R-MONTH-LEN-LITERAL.                                      FARE1043
012160     05  FILLER PIC X(24) VALUE                                   FARE1043
012170         "312829303130313130313031".                              FARE1043
012180 01  WK-R-MONTH-LEN-TABLE REDEFINES WK-R-MONTH-LEN-LITERAL.       FARE1043
012190     05  WK-R-MONTH-LEN-ENTRY PIC 9(02) OCCURS 12 TIMES.          FARE1043
012200*
012210*    FARE-1043 - CALENDAR EDIT WORK AREA - NUMERIC COPIES OF THE
012220*    DD/MM/YYYY PIECES, THE COMPUTED MAXIMUM DAY FOR THE MONTH,
012230*    AND THE LEAP-YEAR TEST'S DIVIDE/REMAINDER SCRATCH FIELDS.
012240 01  WK-R-CAL-WORK.                                               FARE1043
012250     05  WK-R-DATE-DD-NUM          PIC 9(02) VALUE ZERO.          FARE1043
012260     05  WK-R-DATE-MM-NUM          PIC 9(02) VALUE ZERO.          FARE1043
012270     05  WK-R-DATE-YYYY-NUM        PIC 9(04) VALUE ZERO.          FARE1043
012280     05  WK-R-DATE-MAX-DD          PIC 9(02) VALUE ZERO.          FARE1043
012290     05  WK-R-DATE-DIV-TEMP        PIC 9(04) COMP VALUE ZERO.     FARE1043
012300     05  WK-R-DATE-REM-4           PIC 9(04) COMP VALUE ZERO.     FARE1043
012310     05  WK-R-DATE-REM-100         PIC 9(04) COMP VALUE ZERO.     FARE1043
012320     05  WK-R-DATE-REM-400         PIC 9(04) COMP VALUE ZERO.     FARE1043
012330     05  WK-R-LEAP-SW              PIC X(01) VALUE "N".           FARE1043
012340         88  WK-R-LEAP-YEAR             VALUE "Y".                FARE1043
012350     05  FILLER                    PIC X(05).
012360*
013200 LINKAGE SECTION.
013300*****************
013400     COPY RDRCTL.
013500*
013600     COPY TXFTAP.
013700*
013800 EJECT
013900*****************************************************************
014000 PROCEDURE DIVISION USING WK-C-RDRCTL-RECORD                      FARE1001
014100                           WK-TAP-TABLE.                          FARE1001
014200*****************************************************************
014300 MAIN-MODULE.
014400     MOVE "TXFVRDR"             TO WK-R-BANNER-PGMNAME.
014500     MOVE "00"                  TO WK-C-RDRCTL-RETURN-CD.
014600     MOVE ZERO                  TO WK-C-RDRCTL-ROWS-READ
014700                                    WK-C-RDRCTL-ROWS-SKIPPED
014800                                    WK-TAP-CTR.
014900     PERFORM A000-PROCESS-CALLED-ROUTINE
015000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
015100     MOVE WK-TAP-CTR             TO WK-C-RDRCTL-ROWS-EDITED.
015200     PERFORM Z000-END-PROGRAM-ROUTINE
015300        THRU Z999-END-PROGRAM-ROUTINE-EX.
015400     EXIT PROGRAM.
015500*
015600*-------------------------------------------------------------*
015700 A000-PROCESS-CALLED-ROUTINE.
015800*-------------------------------------------------------------*
015900     OPEN INPUT TAPSIN.
016000     IF  NOT WK-C-SUCCESSFUL
016100         DISPLAY "TXFVRDR - OPEN FILE ERROR - TAPSIN"
016200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300         MOVE "90" TO WK-C-RDRCTL-RETURN-CD
016400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016500*
016600     PERFORM B000-READ-TAPS-FILE
016700        THRU B099-READ-TAPS-FILE-EX
016800        UNTIL WK-R-END-OF-TAPSIN.
016900*
017000     CLOSE TAPSIN.
017100 A099-PROCESS-CALLED-ROUTINE-EX.
017200     EXIT.
017300*
017400*-------------------------------------------------------------*
017500 B000-READ-TAPS-FILE.
017600*-------------------------------------------------------------*
017700     READ TAPSIN.
017800     IF  WK-C-END-OF-FILE
017900         SET WK-R-END-OF-TAPSIN TO TRUE
018000         GO TO B099-READ-TAPS-FILE-EX.
018100     IF  NOT WK-C-SUCCESSFUL
018200         DISPLAY "TXFVRDR - READ ERROR ON TAPSIN"
018300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018400         SET WK-R-END-OF-TAPSIN TO TRUE
018500         GO TO B099-READ-TAPS-FILE-EX.
018600*
018700     IF  WK-R-FIRST-ROW
018800         SET WK-R-FIRST-ROW TO FALSE
018900         GO TO B099-READ-TAPS-FILE-EX.
019000*
019100     ADD 1 TO WK-C-RDRCTL-ROWS-READ.
019200     PERFORM C000-EDIT-ONE-TAP
019300        THRU C099-EDIT-ONE-TAP-EX.
019400 B099-READ-TAPS-FILE-EX.
019500     EXIT.
019600*
019700*-------------------------------------------------------------*
019800 C000-EDIT-ONE-TAP.
019900*    UNSTRING THE LINE ON COMMAS - IF FEWER THAN 7 FIELDS CAME
020000*    OUT, THE ROW IS MALFORMED AND IS SKIPPED.
020100*-------------------------------------------------------------*
020200     MOVE SPACES TO WK-R-COL1-ID WK-R-COL2-DATETIME
020300                     WK-R-COL3-TAPTYPE WK-R-COL4-STOPID
020400                     WK-R-COL5-COMPANY WK-R-COL6-BUS
020500                     WK-R-COL7-PAN.
020600     MOVE ZERO  TO WK-R-FIELD-CTR.
020700*
020800     UNSTRING WK-R-TAPSIN-TEXT DELIMITED BY ","
020900         INTO WK-R-COL1-ID
021000              WK-R-COL2-DATETIME
021100              WK-R-COL3-TAPTYPE
021200              WK-R-COL4-STOPID
021300              WK-R-COL5-COMPANY
021400              WK-R-COL6-BUS
021500              WK-R-COL7-PAN
021600         TALLYING IN WK-R-FIELD-CTR.
021700*
021800     IF  WK-R-FIELD-CTR < 7
021900         DISPLAY "TXFVRDR - SKIPPED - FEWER THAN 7 COLUMNS"
022000         ADD 1 TO WK-C-RDRCTL-ROWS-SKIPPED
022100         GO TO C099-EDIT-ONE-TAP-EX.
022200*
022300*    TRIM EACH COLUMN OF LEADING/TRAILING SPACES.
022400     MOVE WK-R-COL1-ID     TO WK-R-TRIM-WORK.
022500     PERFORM G000-TRIM-FIELD THRU G099-TRIM-FIELD-EX.
022600     MOVE WK-R-TRIM-RESULT TO WK-R-COL1-ID.
022620*                                                                 FARE1037
022640*    FARE-1037 - COL2 WAS NEVER TRIMMED BEFORE C100 PARSED IT
022660*    POSITIONALLY, SO AN OTHERWISE-GOOD DATETIME WITH A STRAY
022680*    LEADING/TRAILING BLANK WAS WRONGLY SKIPPED AS A BAD DATE.
022700     MOVE WK-R-COL2-DATETIME TO WK-R-TRIM-WORK.                   FARE1037
022720     PERFORM G000-TRIM-FIELD THRU G099-TRIM-FIELD-EX.             FARE1037
022740     MOVE WK-R-TRIM-RESULT TO WK-R-COL2-DATETIME.                 FARE1037
022760*
022800     MOVE WK-R-COL5-COMPANY TO WK-R-TRIM-WORK.
022900     PERFORM G000-TRIM-FIELD THRU G099-TRIM-FIELD-EX.
023000     MOVE WK-R-TRIM-RESULT TO WK-R-COL5-COMPANY.
023100*
023200     MOVE WK-R-COL6-BUS    TO WK-R-TRIM-WORK.
023300     PERFORM G000-TRIM-FIELD THRU G099-TRIM-FIELD-EX.
023400     MOVE WK-R-TRIM-RESULT TO WK-R-COL6-BUS.
023500*
023600     MOVE WK-R-COL7-PAN    TO WK-R-TRIM-WORK.
023700     PERFORM G000-TRIM-FIELD THRU G099-TRIM-FIELD-EX.
023800     MOVE WK-R-TRIM-RESULT TO WK-R-COL7-PAN.
023900*
024000     MOVE SPACES TO WK-R-TRIM-WORK.
024100     MOVE WK-R-COL3-TAPTYPE(1:10) TO WK-R-TRIM-WORK.
024200     PERFORM G000-TRIM-FIELD THRU G099-TRIM-FIELD-EX.
024300     INSPECT WK-R-TRIM-RESULT
024400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
024500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024600     MOVE WK-R-TRIM-RESULT TO WK-R-COL3-TAPTYPE.
024700*
024800     MOVE SPACES TO WK-R-TRIM-WORK.
024900     MOVE WK-R-COL4-STOPID(1:10) TO WK-R-TRIM-WORK.
025000     PERFORM G000-TRIM-FIELD THRU G099-TRIM-FIELD-EX.
025100     INSPECT WK-R-TRIM-RESULT
025200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
025300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025400     MOVE WK-R-TRIM-RESULT TO WK-R-COL4-STOPID.
025500*
025600     IF  WK-R-COL3-TAPTYPE NOT = "ON" AND
025700         WK-R-COL3-TAPTYPE NOT = "OFF"
025800         DISPLAY "TXFVRDR - SKIPPED - BAD TAP TYPE "
025900                 WK-R-COL3-TAPTYPE
026000         ADD 1 TO WK-C-RDRCTL-ROWS-SKIPPED
026100         GO TO C099-EDIT-ONE-TAP-EX.
026200*
026300     IF  WK-R-COL4-STOPID NOT = "STOP1" AND
026400         WK-R-COL4-STOPID NOT = "STOP2" AND
026500         WK-R-COL4-STOPID NOT = "STOP3"
026600         DISPLAY "TXFVRDR - SKIPPED - BAD STOP ID "
026700                 WK-R-COL4-STOPID
026800         ADD 1 TO WK-C-RDRCTL-ROWS-SKIPPED
026900         GO TO C099-EDIT-ONE-TAP-EX.
027000*
027100     PERFORM C100-EDIT-DATE-TIME THRU C199-EDIT-DATE-TIME-EX.
027200     IF  NOT WK-R-DATE-IS-OK
027300         DISPLAY "TXFVRDR - SKIPPED - BAD DATE/TIME "
027400                 WK-R-COL2-DATETIME
027500         ADD 1 TO WK-C-RDRCTL-ROWS-SKIPPED
027600         GO TO C099-EDIT-ONE-TAP-EX.
027700*
027800*    ROW PASSED EDIT - ADD IT TO THE TAP TABLE.
027900     ADD 1 TO WK-TAP-CTR.
028000     MOVE WK-TAP-CTR
028050         TO WK-TAP-ORIG-SEQ(WK-TAP-CTR).
028100     MOVE WK-R-COL1-ID              TO WK-TAP-ID(WK-TAP-CTR).
028200     MOVE WK-R-C2-DD                TO WK-TAP-DD(WK-TAP-CTR).
028300     MOVE WK-R-C2-MM                TO WK-TAP-MM(WK-TAP-CTR).
028400     MOVE WK-R-C2-YYYY              TO WK-TAP-YYYY(WK-TAP-CTR).
028500     MOVE WK-R-C2-HH                TO WK-TAP-HH(WK-TAP-CTR).
028600     MOVE WK-R-C2-MI                TO WK-TAP-MI(WK-TAP-CTR).
028700     MOVE WK-R-C2-SS                TO WK-TAP-SS(WK-TAP-CTR).
028800     COMPUTE WK-TAP-SORT-KEY(WK-TAP-CTR) =
028900             WK-TAP-YYYY(WK-TAP-CTR) * 10000000000 +
029000             WK-TAP-MM(WK-TAP-CTR)   * 100000000   +
029100             WK-TAP-DD(WK-TAP-CTR)   * 1000000     +
029200             WK-TAP-HH(WK-TAP-CTR)   * 10000       +
029300             WK-TAP-MI(WK-TAP-CTR)   * 100         +
029400             WK-TAP-SS(WK-TAP-CTR).
029500     MOVE WK-R-COL3-TAPTYPE(1:3)     TO WK-TAP-TYPE(WK-TAP-CTR).
029600     MOVE WK-R-COL4-STOPID           TO WK-TAP-STOPID(WK-TAP-CTR).
029700     MOVE WK-R-COL5-COMPANY          TO
029800             WK-TAP-COMPANY-ID(WK-TAP-CTR).
029900     MOVE WK-R-COL6-BUS              TO WK-TAP-BUS-ID(WK-TAP-CTR).
030000     MOVE WK-R-COL7-PAN              TO WK-TAP-PAN(WK-TAP-CTR).
030100 C099-EDIT-ONE-TAP-EX.
030200     EXIT.
030300*
030400*-------------------------------------------------------------*
030500 C100-EDIT-DATE-TIME.
030600*    FORMAT MUST BE EXACTLY DD-MM-YYYY HH:MM:SS.  NO INTRINSIC
030700*    DATE FUNCTIONS ARE USED - EVERY PIECE IS CHECKED BY HAND.
030800*-------------------------------------------------------------*
030900     SET WK-R-DATE-IS-OK TO TRUE.
031000     IF  WK-R-C2-DASH1  NOT = "-" OR
031100         WK-R-C2-DASH2  NOT = "-" OR
031200         WK-R-C2-SPACE  NOT = SPACE OR
031300         WK-R-C2-COLON1 NOT = ":" OR
031400         WK-R-C2-COLON2 NOT = ":"
031500         MOVE "N" TO WK-R-DATE-OK-SW
031600         GO TO C199-EDIT-DATE-TIME-EX.
031700*
031800     IF  WK-R-C2-DD  IS NOT NUMERIC OR
031900         WK-R-C2-MM  IS NOT NUMERIC OR
032000         WK-R-C2-YYYY IS NOT NUMERIC OR
032100         WK-R-C2-HH  IS NOT NUMERIC OR
032200         WK-R-C2-MI  IS NOT NUMERIC OR
032300         WK-R-C2-SS  IS NOT NUMERIC
032400         MOVE "N" TO WK-R-DATE-OK-SW
032500         GO TO C199-EDIT-DATE-TIME-EX.
032600*
032700     IF  WK-R-C2-DD  < "01" OR WK-R-C2-DD  > "31" OR
032800         WK-R-C2-MM  < "01" OR WK-R-C2-MM  > "12" OR
032900         WK-R-C2-HH  > "23" OR
033000         WK-R-C2-MI  > "59" OR
033100         WK-R-C2-SS  > "59"
033200         MOVE "N" TO WK-R-DATE-OK-SW
033210         GO TO C199-EDIT-DATE-TIME-EX.                            FARE1043
033220*                                                                 FARE1043
033230*    FARE-1043 - DD/MM ARE IN RANGE BUT NOT YET CHECKED AGAINST
033240*    THE ACTUAL LENGTH OF THE MONTH - "31-02-2026" AND SIMILAR
033250*    CALENDAR-INVALID DATES WERE PASSING EDIT UNDETECTED.
033260     MOVE WK-R-C2-DD           TO WK-R-DATE-DD-NUM.               FARE1043
033270     MOVE WK-R-C2-MM           TO WK-R-DATE-MM-NUM.               FARE1043
033280     MOVE WK-R-C2-YYYY         TO WK-R-DATE-YYYY-NUM.             FARE1043
033290     PERFORM C150-EDIT-DAYS-IN-MONTH                              FARE1043
033295        THRU C159-EDIT-DAYS-IN-MONTH-EX.                          FARE1043
033300 C199-EDIT-DATE-TIME-EX.
033400     EXIT.
033410*
033420*-------------------------------------------------------------*
033430 C150-EDIT-DAYS-IN-MONTH.
033440*    LOOKS UP THE MONTH'S NORMAL LENGTH IN WK-R-MONTH-LEN-TABLE,
033450*    THEN CORRECTS FEBRUARY TO 29 DAYS IN A LEAP YEAR.
033460*-------------------------------------------------------------*
033470     MOVE WK-R-MONTH-LEN-ENTRY(WK-R-DATE-MM-NUM)
033480                                  TO WK-R-DATE-MAX-DD.
033490     PERFORM C160-CHECK-LEAP-YEAR THRU C169-CHECK-LEAP-YEAR-EX.
033500     IF  WK-R-DATE-MM-NUM = 02 AND WK-R-LEAP-YEAR
033510         MOVE 29 TO WK-R-DATE-MAX-DD.
033520     IF  WK-R-DATE-DD-NUM > WK-R-DATE-MAX-DD
033530         MOVE "N" TO WK-R-DATE-OK-SW.
033540 C159-EDIT-DAYS-IN-MONTH-EX.
033550     EXIT.
033560*
033570*-------------------------------------------------------------*
033580 C160-CHECK-LEAP-YEAR.
033590*    A YEAR IS A LEAP YEAR IF IT DIVIDES EVENLY BY 4, EXCEPT
033600*    CENTURY YEARS (DIVIDE EVENLY BY 100), WHICH MUST ALSO
033610*    DIVIDE EVENLY BY 400 TO BE A LEAP YEAR.
033620*-------------------------------------------------------------*
033630     MOVE "N" TO WK-R-LEAP-SW.
033640     DIVIDE WK-R-DATE-YYYY-NUM BY 4
033650         GIVING WK-R-DATE-DIV-TEMP REMAINDER WK-R-DATE-REM-4.
033660     IF  WK-R-DATE-REM-4 NOT = ZERO
033670         GO TO C169-CHECK-LEAP-YEAR-EX.
033680     DIVIDE WK-R-DATE-YYYY-NUM BY 100
033690         GIVING WK-R-DATE-DIV-TEMP REMAINDER WK-R-DATE-REM-100.
033700     IF  WK-R-DATE-REM-100 NOT = ZERO
033710         SET WK-R-LEAP-YEAR TO TRUE
033720         GO TO C169-CHECK-LEAP-YEAR-EX.
033730     DIVIDE WK-R-DATE-YYYY-NUM BY 400
033740         GIVING WK-R-DATE-DIV-TEMP REMAINDER WK-R-DATE-REM-400.
033750     IF  WK-R-DATE-REM-400 = ZERO
033760         SET WK-R-LEAP-YEAR TO TRUE.
033770 C169-CHECK-LEAP-YEAR-EX.
033780     EXIT.
033800*
033900*-------------------------------------------------------------*
034000 G000-TRIM-FIELD.
034100*    TRIMS WK-R-TRIM-WORK OF LEADING SPACES INTO
034200*    WK-R-TRIM-RESULT (TRAILING SPACES NEED NO WORK - THE
034300*    FIXED-WIDTH FIELD IS ALREADY SPACE-PADDED ON THE RIGHT).
034400*-------------------------------------------------------------*
034500     MOVE SPACES TO WK-R-TRIM-RESULT.
034600     MOVE ZERO   TO WK-R-TRIM-LEAD-CTR.
034700     INSPECT WK-R-TRIM-WORK TALLYING WK-R-TRIM-LEAD-CTR
034800             FOR LEADING SPACE.
034900     IF  WK-R-TRIM-LEAD-CTR >= 20
035000         GO TO G099-TRIM-FIELD-EX.
035100     MOVE WK-R-TRIM-WORK(WK-R-TRIM-LEAD-CTR + 1:)
035200         TO WK-R-TRIM-RESULT.
035300 G099-TRIM-FIELD-EX.
035400     EXIT.
035500*
035600*-------------------------------------------------------------*
035700*                   PROGRAM SUBROUTINE                       *
035800*-------------------------------------------------------------*
035900 Z000-END-PROGRAM-ROUTINE.
036000     CONTINUE.
036100*
036200 Z999-END-PROGRAM-ROUTINE-EX.
036300     EXIT.
036400*
036500*****************************************************************
036600*************** END OF PROGRAM SOURCE - TXFVRDR *****************
036700*****************************************************************
