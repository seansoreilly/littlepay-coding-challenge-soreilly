000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TXFXPRS.
000500 AUTHOR.         R DCRUZ.
000600 INSTALLATION.   TRANSIT SETTLEMENT BACK OFFICE.
000700 DATE-WRITTEN.   12 MAR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  CALLED ROUTINE - THE FARE TABLE.  GIVEN A FROM
001200*               AND TO STOP RETURNS THE FARE (MODE "F") OR,
001300*               GIVEN ONLY A FROM STOP, RETURNS THE HIGHEST
001400*               FARE PAYABLE FROM THAT STOP TO ANY OTHER STOP
001500*               ON THE LINE (MODE "M" - USED WHEN A CARD NEVER
001600*               TAPS OFF).  THE TABLE IS HELD AS LITERAL DATA,
001700*               NOT AS AN OCCURS/VALUE TABLE, IN KEEPING WITH
001800*               HOW THIS SHOP BUILT ITS OTHER RATE AND LIMIT
001900*               TABLES (SEE TRFVLMT ON THE SWIFT SUBSYSTEM).
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*----------------------------------------------------------------*
002300* TAG    DATE       DEV   DESCRIPTION
002400*----------------------------------------------------------------*
002500* (NONE) 12/03/1985 RDC   - INITIAL VERSION - ONE FLAT FARE FOR
002600*                           THE 2-STOP PILOT LINE.
002700* (NONE) 04/11/1988 RDC   - THIRD STOP ADDED - TABLE NOW HOLDS
002800*                           THE THREE STOP-PAIR FARES.
002900* (NONE) 22/01/2003 PSN   - MAX-FARE MODE ADDED FOR UNMATCHED
003000*                           ON-TAPS.
003100* FARE-1001 14/02/2024 RDW - SPLIT OUT OF TXFVPRC INTO ITS OWN
003200*                           CALLED ROUTINE.
003210* FARE-1042 09/08/2026 RDW - WK-X-FOUND-SW MOVED OUT OF WK-X-WORK
003220*                           TO A 77-LEVEL ITEM OF ITS OWN - IT
003230*                           STANDS ALONE, NOT PART OF A RECORD.
003300*----------------------------------------------------------------*
003400 EJECT
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700*****************************************************************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA
004200                     I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004300                     UPSI-0 IS UPSI-SWITCH-0
004400                         ON STATUS IS U0-ON
004500                         OFF STATUS IS U0-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    NO FILES ON THIS ROUTINE - THE FARE TABLE IS CARRIED AS
005000*    LITERAL WORKING STORAGE.
005100*
005200*****************************************************************
005300 DATA DIVISION.
005400*****************************************************************
005500 FILE SECTION.
005600*
005700 WORKING-STORAGE SECTION.
005800*****************************************************************
005900 01  WK-X-BANNER                    PIC X(24) VALUE
006000     "** PROGRAM TXFXPRS  **".
006100 01  WK-X-BANNER-PARTS REDEFINES WK-X-BANNER.
006200     05  FILLER                     PIC X(11).
006300     05  WK-X-BANNER-PGMNAME        PIC X(08).
006400     05  FILLER                     PIC X(05).
006500*
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700     COPY TXFCMWS.
006800*
006900*----------------------------------------------------------------*
007000*    FARE TABLE - ONE LINE PER UNORDERED STOP PAIR.  HELD AS
007100*    FILLER LITERALS AND READ THROUGH A REDEFINES, THE WAY THIS
007200*    SHOP BUILT RATE TABLES BEFORE OCCURS/VALUE CAME INTO USE
007300*    HERE.  FARE AMOUNTS ARE IN WHOLE CENTS IN THE LITERAL AND
007400*    ARE SCALED TO DOLLARS-AND-CENTS WHEN LOADED.  THE MAXIMUM
007500*    FARE FROM A GIVEN STOP IS NOT A SEPARATE COLUMN - IT IS
007600*    THE HIGHEST WK-X-FR-FARE-CENTS OF ANY ROW TOUCHING THAT
007700*    STOP (SEE PARAGRAPH B100 BELOW).
007800*----------------------------------------------------------------*
007900 01  WK-X-FARE-TABLE-LITERAL.
008000     05  FILLER PIC X(14) VALUE "STOP1STOP2325 ".
008100     05  FILLER PIC X(14) VALUE "STOP2STOP3550 ".
008200     05  FILLER PIC X(14) VALUE "STOP1STOP3730 ".
008300 01  WK-X-FARE-TABLE REDEFINES WK-X-FARE-TABLE-LITERAL.
008400     05  WK-X-FARE-ROW OCCURS 3 TIMES.
008500         10  WK-X-FR-FROM-STOPID    PIC X(05).
008600         10  WK-X-FR-TO-STOPID      PIC X(05).
008700         10  WK-X-FR-FARE-CENTS     PIC 9(03).
008800         10  FILLER                 PIC X(01).
008900*
009000 01  WK-X-WORK.
009100     05  WK-X-ROW-IX                PIC S9(02) COMP VALUE ZERO.
009200     05  WK-X-BEST-CENTS            PIC 9(03) VALUE ZERO.
009300     05  WK-X-BEST-CENTS-ALPHA REDEFINES WK-X-BEST-CENTS
009400                                     PIC X(03).
009450     05  FILLER                     PIC X(05).
009500*
009520*    FARE-1042 - STANDALONE SWITCH, NOT PART OF ANY RECORD - MOVED
009540*    OUT OF WK-X-WORK TO A 77-LEVEL ITEM OF ITS OWN.
009560 77  WK-X-FOUND-SW              PIC X(01) VALUE "N".              FARE1042
009600     88  WK-X-ROW-FOUND               VALUE "Y".
009800*
009900 LINKAGE SECTION.
010000*****************
010100     COPY XPRS.
010200*
010300 EJECT
010400*****************************************************************
010500 PROCEDURE DIVISION USING WK-C-XPRS-RECORD.                       FARE1001
010600*****************************************************************
010700 MAIN-MODULE.
010800     MOVE "TXFXPRS"            TO WK-X-BANNER-PGMNAME.
010900     MOVE SPACES               TO WK-C-XPRS-ERROR-CD.
011000     MOVE ZERO                 TO WK-C-XPRS-FARE-AMT.
011100*
011200     IF  WK-C-XPRS-MODE-MAXFARE
011300         PERFORM B000-GET-MAX-FARE THRU B099-GET-MAX-FARE-EX
011400     ELSE
011500         PERFORM A000-GET-FARE     THRU A099-GET-FARE-EX.
011600*
011700     PERFORM Z000-END-PROGRAM-ROUTINE
011800        THRU Z999-END-PROGRAM-ROUTINE-EX.
011900     EXIT PROGRAM.
012000*
012100*-------------------------------------------------------------*
012200 A000-GET-FARE.
012300*    SAME STOP BOTH ENDS MEANS THE CARD TAPPED ON AND OFF AT
012400*    THE SAME STOP - NO TRAVEL, NO CHARGE.
012500*-------------------------------------------------------------*
012600     IF  WK-C-XPRS-FROM-STOPID = WK-C-XPRS-TO-STOPID
012700         MOVE ZERO TO WK-C-XPRS-FARE-AMT
012800         GO TO A099-GET-FARE-EX.
012900*
013000     MOVE "N" TO WK-X-FOUND-SW.
013100     PERFORM A100-SEARCH-FARE-ROW
013200        THRU A199-SEARCH-FARE-ROW-EX
013300        VARYING WK-X-ROW-IX FROM 1 BY 1
013400        UNTIL WK-X-ROW-IX > 3 OR WK-X-ROW-FOUND.
013500*
013600     IF  NOT WK-X-ROW-FOUND
013700*        DEFENSIVE ONLY - EVERY STOP PAIR ON THIS 3-STOP LINE
013800*        IS IN THE TABLE.  AN UNKNOWN PAIR SIGNALS A TABLE OR
013900*        STOP-ID PROBLEM UPSTREAM RATHER THAN A FARE OF ZERO.
014000         MOVE "FARERR1" TO WK-C-XPRS-ERROR-CD
014100         MOVE ZERO TO WK-C-XPRS-FARE-AMT
014200         GO TO A099-GET-FARE-EX.
014300*
014400     COMPUTE WK-C-XPRS-FARE-AMT =
014500             WK-X-FR-FARE-CENTS(WK-X-ROW-IX) / 100.
014600 A099-GET-FARE-EX.
014700     EXIT.
014800*
014900*-------------------------------------------------------------*
015000 A100-SEARCH-FARE-ROW.
015100*    THE TABLE HOLDS EACH STOP PAIR ONCE - THE FARE APPLIES
015200*    REGARDLESS OF DIRECTION OF TRAVEL, SO BOTH ORDERS OF THE
015300*    PAIR ARE TRIED AGAINST EACH ROW.
015400*-------------------------------------------------------------*
015500     IF  (WK-X-FR-FROM-STOPID(WK-X-ROW-IX) = WK-C-XPRS-FROM-STOPID
015600     AND  WK-X-FR-TO-STOPID(WK-X-ROW-IX)   = WK-C-XPRS-TO-STOPID)
015700     OR  (WK-X-FR-FROM-STOPID(WK-X-ROW-IX) = WK-C-XPRS-TO-STOPID
015800     AND  WK-X-FR-TO-STOPID(WK-X-ROW-IX)
015850        = WK-C-XPRS-FROM-STOPID)
015900         SET WK-X-ROW-FOUND TO TRUE.
016000 A199-SEARCH-FARE-ROW-EX.
016100     EXIT.
016200*
016300*-------------------------------------------------------------*
016400 B000-GET-MAX-FARE.
016500*    HIGHEST FARE PAYABLE STARTING FROM THE GIVEN STOP - USED
016600*    TO CHARGE THE WORST CASE WHEN A CARD NEVER TAPS OFF.
016700*-------------------------------------------------------------*
016800     MOVE ZERO TO WK-X-BEST-CENTS.
016900     PERFORM B100-SCAN-MAX-ROW
017000        THRU B199-SCAN-MAX-ROW-EX
017100        VARYING WK-X-ROW-IX FROM 1 BY 1
017200        UNTIL WK-X-ROW-IX > 3.
017300     COMPUTE WK-C-XPRS-FARE-AMT = WK-X-BEST-CENTS / 100.
017400 B099-GET-MAX-FARE-EX.
017500     EXIT.
017600*
017700*-------------------------------------------------------------*
017800 B100-SCAN-MAX-ROW.
017900*-------------------------------------------------------------*
018000     IF  WK-X-FR-FROM-STOPID(WK-X-ROW-IX) = WK-C-XPRS-FROM-STOPID
018100     OR  WK-X-FR-TO-STOPID(WK-X-ROW-IX)   = WK-C-XPRS-FROM-STOPID
018200         IF  WK-X-FR-FARE-CENTS(WK-X-ROW-IX) > WK-X-BEST-CENTS
018300             MOVE WK-X-FR-FARE-CENTS(WK-X-ROW-IX)
018400                                      TO WK-X-BEST-CENTS
018500         END-IF
018600     END-IF.
018700 B199-SCAN-MAX-ROW-EX.
018800     EXIT.
018900*
019000 Z000-END-PROGRAM-ROUTINE.
019100     CONTINUE.
019200*
019300 Z999-END-PROGRAM-ROUTINE-EX.
019400     EXIT.
019500*
019600*****************************************************************
019700*************** END OF PROGRAM SOURCE - TXFXPRS *****************
019800*****************************************************************
