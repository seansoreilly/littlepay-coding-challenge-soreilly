000100*-----------------------------------------------------------*
000200* TXFTAP.CPYBK                                              *
000300* IN-MEMORY TABLE OF EDITED TAP-EVENT RECORDS, BUILT BY     *
000400* TXFVRDR AND WALKED BY TXFVPRC.  ONE ENTRY PER TAP THAT    *
000500* PASSED EDIT - BAD ROWS NEVER REACH THIS TABLE.            *
000600*-----------------------------------------------------------*
000700* AMENDMENT HISTORY:
000800*-----------------------------------------------------------*
000900* TXF001  14/02/2024 RDW   - INITIAL VERSION - FARE-1001
001000* TXF014  02/05/2024 RDW   - ADDED WK-TAP-ORIG-SEQ SO THE
001100*                            CARD-GROUP SORT CAN BREAK TIES ON
001200*                            READ SEQUENCE WHEN TWO TAPS ON THE
001300*                            SAME CARD SHARE A TIMESTAMP - FARE-1033
001400*-----------------------------------------------------------*
001500 01  WK-TAP-TABLE.
001600     05  WK-TAP-CTR                PIC S9(05) COMP VALUE ZERO.
001700     05  WK-TAP-ENTRY OCCURS 9999 TIMES.
001800         10  WK-TAP-ORIG-SEQ        PIC S9(05) COMP.
001900         10  WK-TAP-ID              PIC X(20).
002000         10  WK-TAP-DTE-TIME.
002100             15  WK-TAP-DD          PIC 9(02).
002200             15  WK-TAP-MM          PIC 9(02).
002300             15  WK-TAP-YYYY        PIC 9(04).
002400             15  WK-TAP-HH          PIC 9(02).
002500             15  WK-TAP-MI          PIC 9(02).
002600             15  WK-TAP-SS          PIC 9(02).
002700         10  WK-TAP-SORT-KEY        PIC 9(14).
002800         10  WK-TAP-TYPE            PIC X(03).
002900             88  WK-TAP-TYPE-ON            VALUE "ON ".
003000             88  WK-TAP-TYPE-OFF           VALUE "OFF".
003100         10  WK-TAP-STOPID          PIC X(05).
003200             88  WK-TAP-STOP1              VALUE "STOP1".
003300             88  WK-TAP-STOP2              VALUE "STOP2".
003400             88  WK-TAP-STOP3              VALUE "STOP3".
003500         10  WK-TAP-COMPANY-ID      PIC X(20).
003600         10  WK-TAP-BUS-ID          PIC X(20).
003700         10  WK-TAP-PAN             PIC X(20).
003800         10  FILLER                 PIC X(05).
