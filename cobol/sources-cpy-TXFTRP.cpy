000100*-----------------------------------------------------------*
000200* TXFTRP.CPYBK                                              *
000300* IN-MEMORY TABLE OF SETTLED TRIP RECORDS, BUILT BY TXFVPRC *
000400* AND WRITTEN OUT BY TXFVWRT.  ONE ENTRY PER TRIP EMITTED.  *
000500*-----------------------------------------------------------*
000600* AMENDMENT HISTORY:
000700*-----------------------------------------------------------*
000800* TXF001  14/02/2024 RDW   - INITIAL VERSION - FARE-1001
000900*-----------------------------------------------------------*
001000 01  WK-TRIP-TABLE.
001100     05  WK-TRIP-CTR                PIC S9(05) COMP VALUE ZERO.
001200     05  WK-TRIP-ENTRY OCCURS 9999 TIMES.
001300         10  WK-TRIP-STR-DTE-TIME.
001400             15  WK-TRIP-STR-DD      PIC 9(02).
001500             15  WK-TRIP-STR-MM      PIC 9(02).
001600             15  WK-TRIP-STR-YYYY    PIC 9(04).
001700             15  WK-TRIP-STR-HH      PIC 9(02).
001800             15  WK-TRIP-STR-MI      PIC 9(02).
001900             15  WK-TRIP-STR-SS      PIC 9(02).
002000         10  WK-TRIP-STR-SORT-KEY    PIC 9(14).
002100         10  WK-TRIP-FIN-IND         PIC X(01).
002200             88  WK-TRIP-FIN-PRESENT       VALUE "Y".
002300             88  WK-TRIP-FIN-ABSENT        VALUE "N".
002400         10  WK-TRIP-FIN-DTE-TIME.
002500             15  WK-TRIP-FIN-DD      PIC 9(02).
002600             15  WK-TRIP-FIN-MM      PIC 9(02).
002700             15  WK-TRIP-FIN-YYYY    PIC 9(04).
002800             15  WK-TRIP-FIN-HH      PIC 9(02).
002900             15  WK-TRIP-FIN-MI      PIC 9(02).
003000             15  WK-TRIP-FIN-SS      PIC 9(02).
003100         10  WK-TRIP-DURATION-SECS   PIC S9(09) COMP.
003200         10  WK-TRIP-FROM-STOPID     PIC X(05).
003300         10  WK-TRIP-TO-STOPID       PIC X(05).
003400         10  WK-TRIP-CHARGE-AMT      PIC S9(05)V99 COMP-3.
003500         10  WK-TRIP-COMPANY-ID      PIC X(20).
003600         10  WK-TRIP-BUS-ID          PIC X(20).
003700         10  WK-TRIP-PAN             PIC X(20).
003800         10  WK-TRIP-STATUS          PIC X(10).
003900             88  WK-TRIP-COMPLETED         VALUE "COMPLETED ".
004000             88  WK-TRIP-INCOMPLETE        VALUE "INCOMPLETE".
004100             88  WK-TRIP-CANCELLED         VALUE "CANCELLED ".
004200         10  FILLER                  PIC X(05).
